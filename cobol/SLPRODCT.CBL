000100*----------------------------------------------------------------
000200* SLPRODCT.CBL  -  SELECT CLAUSE FOR PRODUCT-MASTER
000300* ADDED FOR THE ORDER/BILLING BATCH REBUILD, 03/11/1994 - RBN
000400*----------------------------------------------------------------
000500    SELECT PRODUCT-MASTER
000600           ASSIGN TO PRODCTMS
000700           ORGANIZATION IS RELATIVE
000800           ACCESS MODE IS RANDOM
000900           RELATIVE KEY IS WS-PRODUCT-REL-KEY
001000           FILE STATUS IS FS-PRODUCT.
