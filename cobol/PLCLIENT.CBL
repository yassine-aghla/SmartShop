000100*----------------------------------------------------------------
000200* PLCLIENT.CBL  -  client loyalty engine paragraphs.
000300*----------------------------------------------------------------
000400 LOOK-FOR-CLIENT-RECORD.
000500
000600    MOVE "N" TO W-FOUND-RECORD.
000700    MOVE WS-LOOKUP-CLIENT-ID TO WS-CLIENT-REL-KEY.
000800    READ CLIENT-MASTER
000900        INVALID KEY
001000            MOVE "N" TO W-FOUND-RECORD
001100        NOT INVALID KEY
001200            MOVE "Y" TO W-FOUND-RECORD.
001300 LOOK-FOR-CLIENT-RECORD-EXIT.
001400    EXIT.
001500
001600 CALCULATE-LOYALTY-DISCOUNT-PCT.
001700
001800*   Evaluated against the pre-discount subtotal, by tier.
001900    MOVE ZERO TO ORDER-REMISE-FIDELITE-PCT.
002000
002100    IF CLIENT-TIER-PLATINUM
002200       IF ORDER-SOUS-TOTAL NOT LESS THAN 1200.00
002300          MOVE 15.00 TO ORDER-REMISE-FIDELITE-PCT
002400    ELSE
002500       IF CLIENT-TIER-GOLD
002600          IF ORDER-SOUS-TOTAL NOT LESS THAN 800.00
002700             MOVE 10.00 TO ORDER-REMISE-FIDELITE-PCT
002800       ELSE
002900          IF CLIENT-TIER-SILVER
003000             IF ORDER-SOUS-TOTAL NOT LESS THAN 500.00
003100                MOVE 5.00 TO ORDER-REMISE-FIDELITE-PCT.
003200 CALCULATE-LOYALTY-DISCOUNT-PCT-EXIT.
003300    EXIT.
003400
003500 CALCULATE-LOYALTY-DISCOUNT-AMOUNT.
003600
003700*   Only figured when the percentage came back above zero.
003800    MOVE ZERO TO ORDER-REMISE-FIDELITE-MONTANT.
003900    IF ORDER-REMISE-FIDELITE-PCT GREATER THAN ZERO
004000       COMPUTE ORDER-REMISE-FIDELITE-MONTANT ROUNDED =
004100               ORDER-SOUS-TOTAL * ORDER-REMISE-FIDELITE-PCT / 100.
004200 CALCULATE-LOYALTY-DISCOUNT-AMOUNT-EXIT.
004300    EXIT.
004400
004500 CALCULATE-CLIENT-TIER.
004600
004700*   First match wins - PLATINUM, GOLD, SILVER, else BASIC.
004800    IF CLIENT-TOTAL-ORDERS NOT LESS THAN 20
004900       MOVE "PLATINUM" TO CLIENT-TIER
005000    ELSE
005100       IF CLIENT-TOTAL-SPENT NOT LESS THAN 15000.00
005200          MOVE "PLATINUM" TO CLIENT-TIER
005300       ELSE
005400          IF CLIENT-TOTAL-ORDERS NOT LESS THAN 10
005500             MOVE "GOLD" TO CLIENT-TIER
005600          ELSE
005700             IF CLIENT-TOTAL-SPENT NOT LESS THAN 5000.00
005800                MOVE "GOLD" TO CLIENT-TIER
005900             ELSE
006000                IF CLIENT-TOTAL-ORDERS NOT LESS THAN 3
006100                   MOVE "SILVER" TO CLIENT-TIER
006200                ELSE
006300                   IF CLIENT-TOTAL-SPENT NOT LESS THAN 1000.00
006400                      MOVE "SILVER" TO CLIENT-TIER
006500                   ELSE
006600                      MOVE "BASIC" TO CLIENT-TIER.
006700 CALCULATE-CLIENT-TIER-EXIT.
006800    EXIT.
006900
007000 POST-CLIENT-STATISTICS.
007100
007200    ADD 1 TO CLIENT-TOTAL-ORDERS.
007300    ADD ORDER-TOTAL-TTC TO CLIENT-TOTAL-SPENT.
007400    IF CLIENT-FIRST-ORDER-DATE EQUAL ZERO
007500       MOVE GDTV-TODAY-CCYYMMDD TO CLIENT-FIRST-ORDER-DATE.
007600    MOVE GDTV-TODAY-CCYYMMDD TO CLIENT-LAST-ORDER-DATE.
007700    PERFORM CALCULATE-CLIENT-TIER.
007800    MOVE CLIENT-ID TO WS-CLIENT-REL-KEY.
007900    REWRITE CLIENT-RECORD
008000        INVALID KEY
008100            MOVE "Y" TO W-ERROR-WRITING.
008200 POST-CLIENT-STATISTICS-EXIT.
008300    EXIT.
