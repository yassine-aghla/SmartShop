000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-confirm-engine.
000300 AUTHOR. R B NADEAU.
000400 INSTALLATION. SMARTSHOP DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 19/06/1996.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200* 19/06/1996 RBN REQ-0241  ORIGINAL ORDER LIFECYCLE ENGINE
001300*                          WRITTEN - SWEEPS ORDER-MASTER FOR
001400*                          FULLY-PAID PENDING ORDERS AND APPLIES
001500*                          THE OPERATOR-SUBMITTED CANCEL/REJECT
001600*                          ACTIONS ON CONFIRM-ACTIONS-IN.
001700* 04/03/1997 DLK REQ-0253  CONTROL ACTIONS NOW PROCESSED BEFORE
001800*                          THE AUTO-CONFIRM SWEEP, NOT AFTER - A
001900*                          CANCEL REQUEST THAT LOST THE RACE TO
002000*                          THE SWEEP WAS CONFIRMING ORDERS THE
002100*                          OPERATOR HAD JUST CANCELED.
002200* 22/10/1997 DLK REQ-0253  CLOSE AND REOPEN ORDER-MASTER BETWEEN
002300*                          THE RANDOM-ACCESS CONTROL-ACTION PASS
002400*                          AND THE SEQUENTIAL SWEEP - READ NEXT
002500*                          PICKED UP WHEREVER THE LAST RANDOM
002600*                          READ LEFT THE FILE POSITION, SKIPPING
002700*                          ORDERS AHEAD OF IT.
002800* 11/09/1998 RBN REQ-0309  Y2K FIX - GET-CURRENT-DATE IN
002900*                          PLDATE.CBL NOW WINDOWS THE 2-DIGIT
003000*                          YEAR FROM THE OPERATING SYSTEM AS
003100*                          19XX/20XX INSTEAD OF ASSUMING 19XX.
003200*                          AFFECTS confirmed_at/canceled_at.
003300* 08/07/2001 TLC REQ-0266  STOCK GIVEBACK ON A LATE CANCEL OF AN
003400*                          ALREADY-CONFIRMED ORDER DROPPED - OUT
003500*                          OF SCOPE, CANCEL-AFTER-CONFIRM NEVER
003600*                          HAPPENS IN THIS BATCH.
003700*----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100   SPECIAL-NAMES.
004200       C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700    COPY "SLORDMST.CBL".
004800    COPY "SLITMOUT.CBL".
004900    COPY "SLORDOUT.CBL".
005000    COPY "SLPRODCT.CBL".
005100    COPY "SLCLIENT.CBL".
005200    COPY "SLCACTIN.CBL".
005300    COPY "SLRUNRPT.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800    COPY "FDORDMST.CBL".
005900    COPY "FDITMOUT.CBL".
006000    COPY "FDORDOUT.CBL".
006100    COPY "FDPRODCT.CBL".
006200    COPY "FDCLIENT.CBL".
006300    COPY "FDCACTIN.CBL".
006400    COPY "FDRUNRPT.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800    COPY "wsdate.cbl".
006900    COPY "wsbatch1.cbl".
007000    COPY "wsbatch2.cbl".
007100
007200    01  WS-ACTION-TEXT               PIC X(09) VALUE SPACES.
007300
007400    01  WS-AT-CONFIRMED              PIC 9(07) COMP VALUE ZERO.
007500    01  WS-AT-CANCELED               PIC 9(07) COMP VALUE ZERO.
007600    01  WS-AT-REJECTED               PIC 9(07) COMP VALUE ZERO.
007700
007800*   Local working copy of CACT-REASON - split so the first word
007900*   (usually the short code a clerk keys, e.g. "DUPLICATE") stays
008000*   scanned on its own without disturbing the full 60-byte text.
008100    01  WS-REASON-AREA.
008200        05  WS-REASON-FIRST-WORD     PIC X(18).
008210        05  FILLER                   PIC X(02) VALUE SPACES.
008300        05  WS-REASON-REST           PIC X(40).
008400    01  WS-REASON-AREA-R REDEFINES WS-REASON-AREA.
008500        05  WS-REASON-WHOLE          PIC X(60).
008600
008700    01  TITLE-LINE.
008800        05  FILLER                  PIC X(40) VALUE SPACES.
008900        05  FILLER                  PIC X(30)
009000                VALUE "ORDER LIFECYCLE CONTROL REPORT".
009100        05  FILLER                  PIC X(10) VALUE "RUN DATE:".
009200        05  TL-RUN-DATE             PIC 9(08) VALUE 0.
009300        05  FILLER                  PIC X(44) VALUE SPACES.
009400
009500    01  HEADING-1.
009600        05  FILLER                  PIC X(14) VALUE "ORDER REF".
009700        05  FILLER                  PIC X(02) VALUE SPACES.
009800        05  FILLER                  PIC X(09) VALUE "CLIENT".
009900        05  FILLER                  PIC X(02) VALUE SPACES.
010000        05  FILLER                  PIC X(09) VALUE "ACTION".
010100        05  FILLER                  PIC X(02) VALUE SPACES.
010200        05  FILLER                  PIC X(09) VALUE "NEW-STAT".
010300        05  FILLER                  PIC X(02) VALUE SPACES.
010400        05  FILLER                  PIC X(40) VALUE "MOTIF".
010500        05  FILLER                  PIC X(43) VALUE SPACES.
010600
010700    01  HEADING-2.
010800        05  FILLER                  PIC X(89) VALUE ALL "-".
010900        05  FILLER                  PIC X(43) VALUE SPACES.
011000
011100    01  DETAIL-LINE.
011200        05  D-ORDER-REFERENCE       PIC X(14).
011300        05  FILLER                  PIC X(02) VALUE SPACES.
011400        05  D-CLIENT-ID             PIC Z(8)9.
011500        05  FILLER                  PIC X(02) VALUE SPACES.
011600        05  D-ACTION                PIC X(09).
011700        05  FILLER                  PIC X(02) VALUE SPACES.
011800        05  D-STATUT                PIC X(09).
011900        05  FILLER                  PIC X(02) VALUE SPACES.
012000        05  D-REASON                PIC X(40).
012100        05  FILLER                  PIC X(43) VALUE SPACES.
012200
012300    01  TOTAL-RULE-LINE.
012400        05  FILLER                  PIC X(89) VALUE ALL "-".
012500        05  FILLER                  PIC X(43) VALUE SPACES.
012600
012700    01  TOTAL-LINE-1.
012800        05  FILLER                  PIC X(28)
012900                VALUE "ORDERS CONFIRMED. . . . . .".
013000        05  TL1-COUNT                PIC ZZZ,ZZ9.
013100        05  FILLER                  PIC X(96) VALUE SPACES.
013200
013300    01  TOTAL-LINE-2.
013400        05  FILLER                  PIC X(28)
013500                VALUE "ORDERS CANCELED . . . . . .".
013600        05  TL2-COUNT                PIC ZZZ,ZZ9.
013700        05  FILLER                  PIC X(96) VALUE SPACES.
013800
013900    01  TOTAL-LINE-3.
014000        05  FILLER                  PIC X(28)
014100                VALUE "ORDERS REJECTED . . . . . .".
014200        05  TL3-COUNT                PIC ZZZ,ZZ9.
014300        05  FILLER                  PIC X(96) VALUE SPACES.
014400
014500    77  WS-PRINTED-LINES            PIC 9(03) COMP VALUE 99.
014600    77  WS-ITEM-ORDER-ID            PIC 9(09) VALUE ZERO.
014700
014800 PROCEDURE DIVISION.
014900
015000    PERFORM GET-CURRENT-DATE THRU GET-CURRENT-DATE-EXIT.
015100    MOVE GDTV-TODAY-CCYYMMDD TO TL-RUN-DATE.
015200
015300    OPEN I-O ORDER-MASTER.
015400    OPEN I-O PRODUCT-MASTER.
015500    OPEN I-O CLIENT-MASTER.
015600    OPEN INPUT CONFIRM-ACTIONS-IN.
015700    OPEN EXTEND ORDERS-OUT.
015800    OPEN OUTPUT RUN-REPORT.
015900
016000    MOVE "N" TO W-END-OF-FILE.
016100    PERFORM READ-CACTIN-NEXT-RECORD.
016200    PERFORM 3100-APPLY-CONTROL-ACTIONS UNTIL END-OF-FILE.
016300
016400    CLOSE ORDER-MASTER.
016500    OPEN I-O ORDER-MASTER.
016600    MOVE "N" TO W-END-OF-FILE.
016700    PERFORM READ-ORDER-NEXT-SEQUENTIAL.
016800    PERFORM 3000-CONFIRM-ELIGIBLE-ORDERS UNTIL END-OF-FILE.
016900
017000    PERFORM 8200-PRINT-FINAL-TOTALS.
017100
017200    CLOSE ORDER-MASTER.
017300    CLOSE PRODUCT-MASTER.
017400    CLOSE CLIENT-MASTER.
017500    CLOSE CONFIRM-ACTIONS-IN.
017600    CLOSE ORDERS-OUT.
017700    CLOSE RUN-REPORT.
017800    EXIT PROGRAM.
017900    STOP RUN.
018000
018100 READ-CACTIN-NEXT-RECORD.
018200
018300    READ CONFIRM-ACTIONS-IN
018400        AT END
018500            MOVE "Y" TO W-END-OF-FILE.
018600 READ-CACTIN-NEXT-RECORD-EXIT.
018700    EXIT.
018800
018900 3100-APPLY-CONTROL-ACTIONS.
019000
019100    MOVE CACT-ORDER-ID TO WS-ORDER-REL-KEY.
019200    READ ORDER-MASTER
019300        INVALID KEY
019400            MOVE "N" TO W-FOUND-RECORD
019500        NOT INVALID KEY
019600            MOVE "Y" TO W-FOUND-RECORD.
019700
019800    IF FOUND-RECORD
019900       IF ORDER-PENDING
020000          IF CACT-IS-CANCEL
020100             PERFORM 3110-CANCEL-ONE-ORDER THRU
020200                     3110-CANCEL-ONE-ORDER-EXIT
020300          ELSE
020400             IF CACT-IS-REJECT
020500                PERFORM 3120-REJECT-ONE-ORDER THRU
020600                        3120-REJECT-ONE-ORDER-EXIT.
020700
020800    PERFORM READ-CACTIN-NEXT-RECORD.
020900 3100-APPLY-CONTROL-ACTIONS-EXIT.
021000    EXIT.
021100
021200 3110-CANCEL-ONE-ORDER.
021300
021400    MOVE "CANCELED" TO ORDER-STATUT.
021500    MOVE GDTV-TODAY-CCYYMMDD TO ORDER-CANCELED-AT.
021600    MOVE CACT-ORDER-ID TO WS-ORDER-REL-KEY.
021700    REWRITE ORDER-RECORD.
021800    PERFORM 3900-ECHO-ORDER-TO-ORDERS-OUT THRU
021900            3900-ECHO-ORDER-TO-ORDERS-OUT-EXIT.
022000    ADD 1 TO WS-AT-CANCELED.
022100    MOVE "CANCEL" TO WS-ACTION-TEXT.
022200    MOVE CACT-REASON TO WS-REASON-AREA.
022300    MOVE WS-REASON-WHOLE (1:40) TO D-REASON.
022400    PERFORM 3800-PRINT-ACTION-LINE THRU
022500            3800-PRINT-ACTION-LINE-EXIT.
022600 3110-CANCEL-ONE-ORDER-EXIT.
022700    EXIT.
022800
022900 3120-REJECT-ONE-ORDER.
023000
023100    MOVE "REJECTED" TO ORDER-STATUT.
023200    IF CACT-REASON NOT EQUAL SPACES
023300       MOVE CACT-REASON TO ORDER-NOTES.
023400    MOVE CACT-ORDER-ID TO WS-ORDER-REL-KEY.
023500    REWRITE ORDER-RECORD.
023600    PERFORM 3900-ECHO-ORDER-TO-ORDERS-OUT THRU
023700            3900-ECHO-ORDER-TO-ORDERS-OUT-EXIT.
023800    ADD 1 TO WS-AT-REJECTED.
023900    MOVE "REJECT" TO WS-ACTION-TEXT.
024000    MOVE CACT-REASON TO WS-REASON-AREA.
024100    MOVE WS-REASON-WHOLE (1:40) TO D-REASON.
024200    PERFORM 3800-PRINT-ACTION-LINE THRU
024300            3800-PRINT-ACTION-LINE-EXIT.
024400 3120-REJECT-ONE-ORDER-EXIT.
024500    EXIT.
024600
024700 READ-ORDER-NEXT-SEQUENTIAL.
024800
024900    READ ORDER-MASTER NEXT RECORD
025000        AT END
025100            MOVE "Y" TO W-END-OF-FILE.
025200 READ-ORDER-NEXT-SEQUENTIAL-EXIT.
025300    EXIT.
025400
025500 3000-CONFIRM-ELIGIBLE-ORDERS.
025600
025700    IF ORDER-PENDING
025800       IF ORDER-MONTANT-RESTANT NOT GREATER THAN ZERO
025900          PERFORM 3010-CONFIRM-ONE-ORDER THRU
026000                  3010-CONFIRM-ONE-ORDER-EXIT.
026100
026200    PERFORM READ-ORDER-NEXT-SEQUENTIAL.
026300 3000-CONFIRM-ELIGIBLE-ORDERS-EXIT.
026400    EXIT.
026500
026600 3010-CONFIRM-ONE-ORDER.
026700
026800    MOVE ORDER-ID TO WS-ITEM-ORDER-ID.
026900    PERFORM 3050-DECREMENT-STOCK-FOR-ORDER THRU
027000            3050-DECREMENT-STOCK-FOR-ORDER-EXIT.
027100
027200    MOVE ORDER-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
027300    PERFORM LOOK-FOR-CLIENT-RECORD THRU
027400            LOOK-FOR-CLIENT-RECORD-EXIT.
027500    IF FOUND-RECORD
027600       PERFORM POST-CLIENT-STATISTICS THRU
027700               POST-CLIENT-STATISTICS-EXIT.
027800
027900    MOVE "CONFIRMED" TO ORDER-STATUT.
028000    MOVE GDTV-TODAY-CCYYMMDD TO ORDER-CONFIRMED-AT.
028100    MOVE ORDER-ID TO WS-ORDER-REL-KEY.
028200    REWRITE ORDER-RECORD.
028300    PERFORM 3900-ECHO-ORDER-TO-ORDERS-OUT THRU
028400            3900-ECHO-ORDER-TO-ORDERS-OUT-EXIT.
028500    ADD 1 TO WS-AT-CONFIRMED.
028600    MOVE "CONFIRM" TO WS-ACTION-TEXT.
028700    MOVE SPACES TO D-REASON.
028800    PERFORM 3800-PRINT-ACTION-LINE THRU
028900            3800-PRINT-ACTION-LINE-EXIT.
029000 3010-CONFIRM-ONE-ORDER-EXIT.
029100    EXIT.
029200
029300 3050-DECREMENT-STOCK-FOR-ORDER.
029400
029500*   ORDER-ITEMS-OUT carries no key on ITEM-ORDER-ID, so the whole
029600*   ledger is re-read each time - the same workaround used by
029700*   PLPAYMNT.CBL
029800*   uses against PAYMENTS-OUT.
029900    MOVE "N" TO W-END-OF-FILE.
030000    OPEN INPUT ORDER-ITEMS-OUT.
030100    PERFORM READ-ITMOUT-NEXT-RECORD.
030200    PERFORM 3060-DECREMENT-ONE-ITEM UNTIL END-OF-FILE.
030300    CLOSE ORDER-ITEMS-OUT.
030400 3050-DECREMENT-STOCK-FOR-ORDER-EXIT.
030500    EXIT.
030600
030700 READ-ITMOUT-NEXT-RECORD.
030800
030900    READ ORDER-ITEMS-OUT
031000        AT END
031100            MOVE "Y" TO W-END-OF-FILE.
031200 READ-ITMOUT-NEXT-RECORD-EXIT.
031300    EXIT.
031400
031500 3060-DECREMENT-ONE-ITEM.
031600
031700    IF ITEM-ORDER-ID EQUAL WS-ITEM-ORDER-ID
031800       MOVE ITEM-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID
031900       MOVE ITEM-QUANTITE TO WS-NEEDED-QUANTITE
032000       PERFORM LOOK-FOR-PRODUCT-RECORD THRU
032100               LOOK-FOR-PRODUCT-RECORD-EXIT
032200       IF FOUND-RECORD
032300          PERFORM DECREMENT-PRODUCT-STOCK THRU
032400                  DECREMENT-PRODUCT-STOCK-EXIT.
032500    PERFORM READ-ITMOUT-NEXT-RECORD.
032600 3060-DECREMENT-ONE-ITEM-EXIT.
032700    EXIT.
032800
032900 3900-ECHO-ORDER-TO-ORDERS-OUT.
033000
033100    MOVE ORDER-ID                     TO OO-ORDER-ID.
033200    MOVE ORDER-REFERENCE              TO OO-REFERENCE.
033300    MOVE ORDER-CLIENT-ID              TO OO-CLIENT-ID.
033400    MOVE ORDER-SOUS-TOTAL             TO OO-SOUS-TOTAL.
033500    MOVE ORDER-REMISE-FIDELITE-PCT    TO OO-REMISE-FIDELITE-PCT.
033600    MOVE ORDER-REMISE-FIDELITE-MONTANT TO
033700         OO-REMISE-FIDELITE-MONTANT.
033800    MOVE ORDER-REMISE-PROMO-PCT       TO OO-REMISE-PROMO-PCT.
033900    MOVE ORDER-REMISE-PROMO-MONTANT   TO OO-REMISE-PROMO-MONTANT.
034000    MOVE ORDER-REMISE-TOTALE          TO OO-REMISE-TOTALE.
034100    MOVE ORDER-MONTANT-HT             TO OO-MONTANT-HT.
034200    MOVE ORDER-TAUX-TVA               TO OO-TAUX-TVA.
034300    MOVE ORDER-MONTANT-TVA            TO OO-MONTANT-TVA.
034400    MOVE ORDER-TOTAL-TTC              TO OO-TOTAL-TTC.
034500    MOVE ORDER-MONTANT-PAYE           TO OO-MONTANT-PAYE.
034600    MOVE ORDER-MONTANT-RESTANT        TO OO-MONTANT-RESTANT.
034700    MOVE ORDER-STATUT                 TO OO-STATUT.
034800    MOVE ORDER-CLIENT-TIER-AT-ORDER   TO OO-CLIENT-TIER-AT-ORDER.
034900    WRITE ORDERS-OUT-RECORD.
035000 3900-ECHO-ORDER-TO-ORDERS-OUT-EXIT.
035100    EXIT.
035200
035300 3800-PRINT-ACTION-LINE.
035400
035500    IF WS-PRINTED-LINES GREATER THAN 54
035600       PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
035700
035800    MOVE ORDER-REFERENCE TO D-ORDER-REFERENCE.
035900    MOVE ORDER-CLIENT-ID TO D-CLIENT-ID.
036000    MOVE WS-ACTION-TEXT TO D-ACTION.
036100    MOVE ORDER-STATUT TO D-STATUT.
036200    WRITE RUNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.
036300    ADD 1 TO WS-PRINTED-LINES.
036400 3800-PRINT-ACTION-LINE-EXIT.
036500    EXIT.
036600
036700 8000-PRINT-HEADINGS.
036800
036900    WRITE RUNRPT-RECORD FROM HEADING-1 AFTER ADVANCING
037000          TOP-OF-FORM.
037100    WRITE RUNRPT-RECORD FROM HEADING-2 AFTER ADVANCING 1.
037200    MOVE 4 TO WS-PRINTED-LINES.
037300 8000-PRINT-HEADINGS-EXIT.
037400    EXIT.
037500
037600 8200-PRINT-FINAL-TOTALS.
037700
037800    WRITE RUNRPT-RECORD FROM TOTAL-RULE-LINE AFTER ADVANCING 2.
037900    MOVE WS-AT-CONFIRMED TO TL1-COUNT.
038000    WRITE RUNRPT-RECORD FROM TOTAL-LINE-1 AFTER ADVANCING 1.
038100    MOVE WS-AT-CANCELED TO TL2-COUNT.
038200    WRITE RUNRPT-RECORD FROM TOTAL-LINE-2 AFTER ADVANCING 1.
038300    MOVE WS-AT-REJECTED TO TL3-COUNT.
038400    WRITE RUNRPT-RECORD FROM TOTAL-LINE-3 AFTER ADVANCING 1.
038500 8200-PRINT-FINAL-TOTALS-EXIT.
038600    EXIT.
038700
038800 COPY "PLDATE.CBL".
038900 COPY "PLCLIENT.CBL".
039000 COPY "PLPRODCT.CBL".
