000100*----------------------------------------------------------------
000200* PLDATE.CBL  -  current-date paragraphs shared by the pricing,
000300* payment and lifecycle engines.
000400*----------------------------------------------------------------
000500 GET-CURRENT-DATE.
000600
000700    ACCEPT W-TODAY-YYMMDD FROM DATE.
000800
000900*   Y2K FIX 11/09/1998 - RBN, REQ-0309 - windowed century: a
001000*   2-digit year below 50 is 20xx, otherwise it is 19xx.  Kept
001100*   this way rather than switching to a 4-digit ACCEPT so the
001200*   rest of the batch suite does not have to change its dates.
001300    IF W-TODAY-YY-PART < 50
001400        MOVE 20 TO W-TODAY-CENTURY-PART
001500    ELSE
001600        MOVE 19 TO W-TODAY-CENTURY-PART.
001700
001800    MOVE W-TODAY-CENTURY-PART TO GDTV-TODAY-CCYY (1:2).
001900    MOVE W-TODAY-YY-PART      TO GDTV-TODAY-CCYY (3:2).
002000    MOVE W-TODAY-MM-PART      TO GDTV-TODAY-MM.
002100    MOVE W-TODAY-DD-PART      TO GDTV-TODAY-DD.
002200 GET-CURRENT-DATE-EXIT.
002300    EXIT.
