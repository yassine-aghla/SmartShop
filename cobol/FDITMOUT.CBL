000100*----------------------------------------------------------------
000200* FDITMOUT.CBL  -  ORDER-ITEM OUTPUT RECORD - THE PRODUCT AND
000300* QUANTITY PRICED ON ONE LINE OF AN ORDER, WRITTEN IN ASCENDING
000400* ORDER-ID SEQUENCE AS order-pricing-engine PROCESSES ORDERS.
000500*----------------------------------------------------------------
000600    FD  ORDER-ITEMS-OUT
000700        LABEL RECORD STANDARD.
000800    01  ITMOUT-RECORD.
000900        05  ITEM-ORDER-ID                PIC 9(09).
001000        05  ITEM-PRODUCT-ID              PIC 9(09).
001100        05  ITEM-PRODUCT-NOM             PIC X(150).
001200        05  ITEM-QUANTITE                PIC 9(05).
001300        05  ITEM-PRIX-UNITAIRE           PIC S9(10)V99.
001400        05  ITEM-TOTAL-LIGNE             PIC S9(10)V99.
001500        05  FILLER                       PIC X(13).
