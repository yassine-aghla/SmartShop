000100*----------------------------------------------------------------
000200* PLPROMO.CBL  -  promo-code engine paragraphs.  PROMO-MASTER is
000300* keyed by a 10-byte code, so it is loaded whole into a table
000400* sorted the same way the file arrives (ascending PROMO-CODE)
000500* and searched with SEARCH ALL - the relative-file trick used
000600* for CLIENT/PRODUCT will not work on a non-numeric key.
000700*----------------------------------------------------------------
000800 LOAD-PROMO-TABLE.
000900
001000    MOVE ZERO TO WS-PT-COUNT.
001100    MOVE "N" TO W-END-OF-FILE.
001200    OPEN INPUT PROMO-MASTER.
001300    PERFORM READ-PROMO-NEXT-RECORD.
001400    PERFORM LOAD-ONE-PROMO-ROW UNTIL END-OF-FILE.
001500    CLOSE PROMO-MASTER.
001600 LOAD-PROMO-TABLE-EXIT.
001700    EXIT.
001800
001900 LOAD-ONE-PROMO-ROW.
002000
002100    ADD 1 TO WS-PT-COUNT.
002200    MOVE PROMO-CODE          TO WS-PT-CODE (WS-PT-COUNT).
002300    MOVE PROMO-ACTIVE        TO WS-PT-ACTIVE (WS-PT-COUNT).
002400    MOVE PROMO-DISCOUNT-PCT  TO WS-PT-DISCOUNT-PCT (WS-PT-COUNT).
002500    MOVE PROMO-EXPIRES-AT    TO WS-PT-EXPIRES-AT (WS-PT-COUNT).
002600    MOVE PROMO-MAX-USES      TO WS-PT-MAX-USES (WS-PT-COUNT).
002700    MOVE PROMO-USES-COUNT    TO WS-PT-USES-COUNT (WS-PT-COUNT).
002800    PERFORM READ-PROMO-NEXT-RECORD.
002900 LOAD-ONE-PROMO-ROW-EXIT.
003000    EXIT.
003100
003200 READ-PROMO-NEXT-RECORD.
003300
003400    READ PROMO-MASTER
003500        AT END
003600            MOVE "Y" TO W-END-OF-FILE.
003700 READ-PROMO-NEXT-RECORD-EXIT.
003800    EXIT.
003900
004000 VALIDATE-PROMO-CODE.
004100
004200*   Format: PROMO-XXXX, XXXX exactly 4 upper alphanumerics, and
004300*   a discount percentage of 1 through 100 on the table row.
004400    MOVE "N" TO W-FOUND-RECORD.
004500    MOVE "N" TO W-ORDER-IS-REJECTED.
004600    IF WS-LOOKUP-PROMO-CODE (1:6) NOT EQUAL "PROMO-"
004700       MOVE "Y" TO W-ORDER-IS-REJECTED.
004750    IF NOT ORDER-IS-REJECTED
004760       IF WS-LOOKUP-PROMO-CODE (7:4) IS NOT PROMO-SUFFIX-CLASS
004770          MOVE "Y" TO W-ORDER-IS-REJECTED.
004800    IF NOT ORDER-IS-REJECTED
004900       SEARCH ALL WS-PT-ROW
005000          AT END
005100             MOVE "Y" TO W-ORDER-IS-REJECTED
005200          WHEN WS-PT-CODE (WS-PT-IDX) EQUAL WS-LOOKUP-PROMO-CODE
005300             MOVE "Y" TO W-FOUND-RECORD.
005400    IF NOT ORDER-IS-REJECTED
005500       IF NOT FOUND-RECORD
005600          MOVE "Y" TO W-ORDER-IS-REJECTED.
005700    IF NOT ORDER-IS-REJECTED
005800       IF WS-PT-ACTIVE (WS-PT-IDX) NOT EQUAL "Y"
005900          MOVE "Y" TO W-ORDER-IS-REJECTED.
006000    IF NOT ORDER-IS-REJECTED
006100       IF WS-PT-EXPIRES-AT (WS-PT-IDX) NOT EQUAL ZERO
006200          IF WS-PT-EXPIRES-AT (WS-PT-IDX) LESS THAN
006300                                          GDTV-TODAY-CCYYMMDD
006400             MOVE "Y" TO W-ORDER-IS-REJECTED.
006500    IF NOT ORDER-IS-REJECTED
006600       IF WS-PT-MAX-USES (WS-PT-IDX) NOT EQUAL ZERO
006700          IF WS-PT-USES-COUNT (WS-PT-IDX) NOT LESS THAN
006800                WS-PT-MAX-USES (WS-PT-IDX)
006900             MOVE "Y" TO W-ORDER-IS-REJECTED.
007000 VALIDATE-PROMO-CODE-EXIT.
007100    EXIT.
007200
007300 POST-PROMO-CODE-USE.
007400
007500    ADD 1 TO WS-PT-USES-COUNT (WS-PT-IDX).
007600 POST-PROMO-CODE-USE-EXIT.
007700    EXIT.
007800
007900 CALCULATE-PROMO-DISCOUNT-AMOUNT.
008000
008100    MOVE WS-PT-DISCOUNT-PCT (WS-PT-IDX) TO ORDER-REMISE-PROMO-PCT.
008200    COMPUTE ORDER-REMISE-PROMO-MONTANT ROUNDED =
008300            ORDER-SOUS-TOTAL * ORDER-REMISE-PROMO-PCT / 100.
008400 CALCULATE-PROMO-DISCOUNT-AMOUNT-EXIT.
008500    EXIT.
008600
008700 REWRITE-PROMO-MASTER.
008800
008900*   Closes the book on this run's promo usage - the whole table
009000*   is spun back out in the order it was read in.
009100    OPEN OUTPUT PROMO-MASTER.
009200    PERFORM REWRITE-ONE-PROMO-ROW
009300        VARYING WS-PT-IDX FROM 1 BY 1
009400        UNTIL WS-PT-IDX GREATER THAN WS-PT-COUNT.
009500    CLOSE PROMO-MASTER.
009600 REWRITE-PROMO-MASTER-EXIT.
009700    EXIT.
009800
009900 REWRITE-ONE-PROMO-ROW.
010000
010100    MOVE WS-PT-CODE (WS-PT-IDX)          TO PROMO-CODE.
010200    MOVE WS-PT-ACTIVE (WS-PT-IDX)        TO PROMO-ACTIVE.
010300    MOVE WS-PT-DISCOUNT-PCT (WS-PT-IDX)  TO PROMO-DISCOUNT-PCT.
010400    MOVE WS-PT-EXPIRES-AT (WS-PT-IDX)    TO PROMO-EXPIRES-AT.
010500    MOVE WS-PT-MAX-USES (WS-PT-IDX)      TO PROMO-MAX-USES.
010600    MOVE WS-PT-USES-COUNT (WS-PT-IDX)    TO PROMO-USES-COUNT.
010700    WRITE PROMO-RECORD.
010800 REWRITE-ONE-PROMO-ROW-EXIT.
010900    EXIT.
