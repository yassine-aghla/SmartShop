000100*----------------------------------------------------------------
000200* PLPRODCT.CBL  -  product stock engine paragraphs.
000300*----------------------------------------------------------------
000400 LOOK-FOR-PRODUCT-RECORD.
000500
000600    MOVE "N" TO W-FOUND-RECORD.
000700    MOVE WS-LOOKUP-PRODUCT-ID TO WS-PRODUCT-REL-KEY.
000800    READ PRODUCT-MASTER
000900        INVALID KEY
001000            MOVE "N" TO W-FOUND-RECORD
001100        NOT INVALID KEY
001200            MOVE "Y" TO W-FOUND-RECORD.
001300 LOOK-FOR-PRODUCT-RECORD-EXIT.
001400    EXIT.
001500
001600 HAS-ENOUGH-STOCK.
001700
001800    MOVE "N" TO W-FOUND-RECORD.
001900    IF PRODUCT-STOCK NOT LESS THAN WS-NEEDED-QUANTITE
002000       MOVE "Y" TO W-FOUND-RECORD.
002100 HAS-ENOUGH-STOCK-EXIT.
002200    EXIT.
002300
002400 DECREMENT-PRODUCT-STOCK.
002500
002600*   A no-op guard - the caller is expected to have already
002700*   validated HAS-ENOUGH-STOCK before posting confirmation.
002800    PERFORM HAS-ENOUGH-STOCK.
002900    IF FOUND-RECORD
003000       SUBTRACT WS-NEEDED-QUANTITE FROM PRODUCT-STOCK
003100       MOVE PRODUCT-ID TO WS-PRODUCT-REL-KEY
003200       REWRITE PRODUCT-RECORD
003300           INVALID KEY
003400               MOVE "Y" TO W-ERROR-WRITING.
003500 DECREMENT-PRODUCT-STOCK-EXIT.
003600    EXIT.
003700
003800 INCREMENT-PRODUCT-STOCK.
003900
004000*   Unconditional - used when a confirmed order is canceled
004100*   after the fact and stock must be given back.
004200    ADD WS-NEEDED-QUANTITE TO PRODUCT-STOCK.
004300    MOVE PRODUCT-ID TO WS-PRODUCT-REL-KEY.
004400    REWRITE PRODUCT-RECORD
004500        INVALID KEY
004600            MOVE "Y" TO W-ERROR-WRITING.
004700 INCREMENT-PRODUCT-STOCK-EXIT.
004800    EXIT.
