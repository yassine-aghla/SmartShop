000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. payment-posting-engine.
000300 AUTHOR. R B NADEAU.
000400 INSTALLATION. SMARTSHOP DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 22/11/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200* 22/11/1994 RBN REQ-0091  ORIGINAL PAYMENT POSTING ENGINE
001300*                          WRITTEN - POSTS INSTALLMENT PAYMENTS
001400*                          AGAINST A PENDING ORDER'S BALANCE.
001500* 09/01/1995 RBN REQ-0091  ADDED THE 20000.00 DH CASH CEILING
001600*                          CHECK ON ESPECES PAYMENTS - LEGAL
001700*                          REQUIREMENT FROM THE COMPTROLLER'S
001800*                          OFFICE.
001900* 14/02/1995 RBN REQ-0118  SWITCHED THE RELATIVE-FILE KEYS AND
002000*                          REFERENCE WORK AREAS OVER TO THE
002100*                          wsbatch2.cbl / PLPAYMNT.CBL COPYBOOKS
002200*                          SHARED WITH THE ORDER PRICING ENGINE.
002300* 30/08/1996 DLK REQ-0155  PAYOUT-RECORD IS A LEDGER, NOT A
002400*                          SNAPSHOT - SWITCHED THE OUTPUT OPEN
002500*                          FROM OUTPUT TO EXTEND SO A RERUN DOES
002600*                          NOT WIPE OUT PRIOR RUNS' PAYMENTS.
002700* 17/04/1997 DLK REQ-0167  REJECTED PAYMENTS NOW PRINT A MOTIF
002800*                          COLUMN ON THE CONTROL REPORT INSTEAD
002900*                          OF JUST A COUNT - COMPTROLLER WANTED
003000*                          TO SEE WHY EACH ONE WAS KICKED BACK.
003100* 11/09/1998 RBN REQ-0309  Y2K FIX - GET-CURRENT-DATE IN
003200*                          PLDATE.CBL NOW WINDOWS THE 2-DIGIT
003300*                          YEAR FROM THE OPERATING SYSTEM AS
003400*                          19XX/20XX INSTEAD OF ASSUMING 19XX.
003500*                          AFFECTS THE RUN-DATE STAMPED ON THIS
003600*                          REPORT'S TITLE LINE.
003700* 19/06/2003 TLC REQ-0241  FINAL TOTALS NOW SHOW THE REJECTED
003800*                          COUNT BROKEN OUT BY CASH-CEILING
003900*                          REJECTS VS. BALANCE/STATE REJECTS.
003950* 08/04/2004 TLC REQ-0388  ENCAISSER/REJETER ADDED - A NEW
003960*                          PAYMENT-ACTIONS-IN CONTROL FILE (THE
003970*                          SAME SHORTFALL THE LIFECYCLE ENGINE
003980*                          HAD FOR CANCEL/REJECT) DRIVES THE NEW
003990*                          2300/2310 PARAGRAPHS THAT CLEAR OR
003991*                          REJECT AN EN_ATTENTE PAYMENT.
003992*                          PO-DATE-ENCAISSEMENT CARVED OUT OF
003993*                          FDPAYOUT.CBL'S TAIL FILLER TO STAMP
003994*                          THE ENCAISSER DATE.
004000*----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400   SPECIAL-NAMES.
004500       C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000    COPY "SLORDMST.CBL".
005100    COPY "SLPAYIN.CBL".
005200    COPY "SLPAYOUT.CBL".
005250    COPY "SLPACTIN.CBL".
005300    COPY "SLRUNRPT.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800    COPY "FDORDMST.CBL".
005900    COPY "FDPAYIN.CBL".
006000    COPY "FDPAYOUT.CBL".
006050    COPY "FDPACTIN.CBL".
006100    COPY "FDRUNRPT.CBL".
006200
006300 WORKING-STORAGE SECTION.
006400
006500    COPY "wsdate.cbl".
006600    COPY "wsbatch1.cbl".
006700    COPY "wsbatch2.cbl".
006800
006900*   Cash-ceiling figure kept in its own area so it can be grepped
007000*   and changed in one place; the REDEFINES gives the old
007100*   dump-and-diff utilities an X-picture view of it.
007200    01  WS-CASH-CEILING-AREA.
007300        05  WS-CASH-CEILING       PIC S9(10)V99 VALUE 20000.00.
007310        05  FILLER                PIC X(01) VALUE SPACE.
007400    01  WS-CASH-CEILING-R REDEFINES WS-CASH-CEILING-AREA.
007500        05  WS-CASH-CEILING-X       PIC X(13).
007600
007700    01  WS-PAY-IS-REJECTED          PIC X.
007800        88  PAY-IS-REJECTED         VALUE "Y".
007900
008000    01  WS-REJECT-REASON            PIC X(20) VALUE SPACES.
008010
008020*   PAYMENT-ACTIONS-IN PROCESSING SWITCHES - PACTIN-RECORD IS
008030*   MATCHED AGAINST PAYMENTS-OUT BY ORDER-ID PLUS NUMERO, THE
008040*   SAME "NO ISAM ON THIS FIELD" FULL-LEDGER SCAN PLPAYMNT.CBL'S
008050*   COUNT-EXISTING-PAYMENTS USES, BUT OPENED I-O SO THE MATCHING
008055*   RECORD CAN BE REWRITTEN IN PLACE.
008060    01  WS-PACT-FOUND-SW            PIC X VALUE "N".
008065        88  PACT-FOUND              VALUE "Y".
008070    01  WS-PACT-APPLIED-SW          PIC X VALUE "N".
008075        88  PACT-APPLIED             VALUE "Y".
008080    01  WS-PAYOUT-SCAN-EOF          PIC X VALUE "N".
008085        88  PAYOUT-SCAN-EOF         VALUE "Y".
008090
008091    01  WS-PACT-REJECT-REASON       PIC X(20) VALUE SPACES.
008092
008093    77  WS-PACT-APPLIED-COUNT       PIC 9(07) COMP VALUE ZERO.
008094    77  WS-PACT-REJECTED-COUNT      PIC 9(07) COMP VALUE ZERO.
008100
008200    01  TITLE-LINE.
008300        05  FILLER                  PIC X(40) VALUE SPACES.
008400        05  FILLER                  PIC X(30)
008500                VALUE "PAYMENT POSTING CONTROL REPORT".
008600        05  FILLER                  PIC X(10) VALUE "RUN DATE:".
008700        05  TL-RUN-DATE             PIC 9(08) VALUE 0.
008800        05  FILLER                  PIC X(38) VALUE SPACES.
008900        05  FILLER                  PIC X(06) VALUE SPACES.
009000
009100    01  HEADING-1.
009200        05  FILLER                  PIC X(14) VALUE "ORDER REF".
009300        05  FILLER                  PIC X(02) VALUE SPACES.
009400        05  FILLER                  PIC X(05) VALUE "NO.".
009500        05  FILLER                  PIC X(02) VALUE SPACES.
009600        05  FILLER                  PIC X(08) VALUE "TYPE".
009700        05  FILLER                  PIC X(02) VALUE SPACES.
009800        05  FILLER                  PIC X(15) VALUE "MONTANT".
009900        05  FILLER                  PIC X(02) VALUE SPACES.
010000        05  FILLER                  PIC X(10) VALUE "STATUT".
010100        05  FILLER                  PIC X(02) VALUE SPACES.
010200        05  FILLER                  PIC X(20) VALUE "MOTIF".
010300        05  FILLER                  PIC X(50) VALUE SPACES.
010400
010500    01  HEADING-2.
010600        05  FILLER                  PIC X(82) VALUE ALL "-".
010700        05  FILLER                  PIC X(50) VALUE SPACES.
010800
010900    01  DETAIL-LINE.
011000        05  D-ORDER-REFERENCE       PIC X(14).
011100        05  FILLER                  PIC X(02) VALUE SPACES.
011200        05  D-PAY-NUMERO            PIC Z(4)9.
011300        05  FILLER                  PIC X(02) VALUE SPACES.
011400        05  D-PAY-TYPE              PIC X(08).
011500        05  FILLER                  PIC X(02) VALUE SPACES.
011600        05  D-PAY-MONTANT           PIC ZZZ,ZZZ,ZZ9.99-.
011700        05  FILLER                  PIC X(02) VALUE SPACES.
011800        05  D-PAY-STATUT            PIC X(10).
011900        05  FILLER                  PIC X(02) VALUE SPACES.
012000        05  D-REASON                PIC X(20).
012100        05  FILLER                  PIC X(50) VALUE SPACES.
012200
012300    01  TOTAL-RULE-LINE.
012400        05  FILLER                  PIC X(82) VALUE ALL "-".
012500        05  FILLER                  PIC X(50) VALUE SPACES.
012600
012700    01  TOTAL-LINE-1.
012800        05  FILLER                  PIC X(28)
012900                VALUE "PAYMENTS POSTED. . . . . . .".
013000        05  TL1-COUNT                PIC ZZZ,ZZ9.
013100        05  FILLER                  PIC X(96) VALUE SPACES.
013200
013300    01  TOTAL-LINE-2.
013400        05  FILLER                  PIC X(28)
013500                VALUE "TOTAL POSTED. . . . . . . .".
013600        05  TL2-AMOUNT              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
013700        05  FILLER                  PIC X(87) VALUE SPACES.
013800
013900    01  TOTAL-LINE-3.
014000        05  FILLER                  PIC X(28)
014100                VALUE "REJECTED - OVER CASH LIMIT .".
014200        05  TL3-COUNT               PIC ZZZ,ZZ9.
014300        05  FILLER                  PIC X(96) VALUE SPACES.
014400
014500    01  TOTAL-LINE-4.
014600        05  FILLER                  PIC X(28)
014700                VALUE "REJECTED - OTHER. . . . . .".
014800        05  TL4-COUNT               PIC ZZZ,ZZ9.
014900        05  FILLER                  PIC X(96) VALUE SPACES.
014910
014920    01  TOTAL-LINE-5.
014930        05  FILLER                  PIC X(28)
014940                VALUE "PAYMENT ACTIONS APPLIED . .".
014950        05  TL5-COUNT               PIC ZZZ,ZZ9.
014960        05  FILLER                  PIC X(96) VALUE SPACES.
014970
014980    01  TOTAL-LINE-6.
014985        05  FILLER                  PIC X(28)
014990                VALUE "PAYMENT ACTIONS REJECTED . .".
014995        05  TL6-COUNT               PIC ZZZ,ZZ9.
014996        05  FILLER                  PIC X(96) VALUE SPACES.
015000
015100    77  WS-PRINTED-LINES            PIC 9(03) COMP VALUE 99.
015200    77  WS-REJECT-CASH-LIMIT        PIC 9(07) COMP VALUE ZERO.
015300    77  WS-REJECT-OTHER             PIC 9(07) COMP VALUE ZERO.
015400
015500 PROCEDURE DIVISION.
015600
015700    PERFORM GET-CURRENT-DATE THRU GET-CURRENT-DATE-EXIT.
015800    MOVE GDTV-TODAY-CCYYMMDD TO TL-RUN-DATE.
015900
016000    OPEN I-O ORDER-MASTER.
016100    OPEN INPUT PAYMENTS-IN.
016150    OPEN INPUT PAYMENT-ACTIONS-IN.
016200    OPEN OUTPUT RUN-REPORT.
016300
016310*   ENCAISSER/REJETER ACTIONS ARE APPLIED BEFORE THIS RUN'S NEW
016320*   PAYMENTS ARE POSTED - THE SAME ORDERING THE LIFECYCLE ENGINE
016330*   USES FOR CONTROL ACTIONS AHEAD OF ITS AUTO-CONFIRM SWEEP.
016340    MOVE "N" TO W-END-OF-FILE.
016350    PERFORM READ-PACTIN-NEXT-RECORD.
016360    PERFORM 2300-PROCESS-PAYMENT-ACTIONS UNTIL END-OF-FILE.
016370
016400    MOVE "N" TO W-END-OF-FILE.
016500    PERFORM READ-PAYIN-NEXT-RECORD.
016600    PERFORM 2000-PROCESS-ONE-PAYMENT UNTIL END-OF-FILE.
016700
016800    PERFORM 8200-PRINT-FINAL-TOTALS.
016900
017000    CLOSE ORDER-MASTER.
017100    CLOSE PAYMENTS-IN.
017150    CLOSE PAYMENT-ACTIONS-IN.
017200    CLOSE RUN-REPORT.
017300    EXIT PROGRAM.
017400    STOP RUN.
017500
017600 READ-PAYIN-NEXT-RECORD.
017700
017800    READ PAYMENTS-IN
017900        AT END
018000            MOVE "Y" TO W-END-OF-FILE.
018100 READ-PAYIN-NEXT-RECORD-EXIT.
018200    EXIT.
018300
018400 2000-PROCESS-ONE-PAYMENT.
018500
018600    MOVE "N" TO WS-PAY-IS-REJECTED.
018700    MOVE SPACES TO WS-REJECT-REASON.
018800    MOVE PAY-ORDER-ID TO WS-ORDER-REL-KEY.
018900    READ ORDER-MASTER
019000        INVALID KEY
019100            MOVE "Y" TO WS-PAY-IS-REJECTED
019200            MOVE "ORDER NOT FOUND" TO WS-REJECT-REASON.
019300
019400    IF NOT PAY-IS-REJECTED
019500       PERFORM 2100-VALIDATE-PAYMENT THRU
019600               2100-VALIDATE-PAYMENT-EXIT.
019700
019800    IF PAY-IS-REJECTED
019900       PERFORM 2900-PRINT-REJECTED-LINE THRU
020000               2900-PRINT-REJECTED-LINE-EXIT
020100    ELSE
020200       PERFORM 2200-POST-ONE-PAYMENT THRU
020300               2200-POST-ONE-PAYMENT-EXIT.
020400
020500    PERFORM READ-PAYIN-NEXT-RECORD.
020600 2000-PROCESS-ONE-PAYMENT-EXIT.
020700    EXIT.
020800
020900 2100-VALIDATE-PAYMENT.
021000
021100    IF NOT ORDER-PENDING
021200       MOVE "Y" TO WS-PAY-IS-REJECTED
021300       MOVE "ORDER NOT PENDING" TO WS-REJECT-REASON.
021400
021500    IF NOT PAY-IS-REJECTED
021600       IF PAY-MONTANT NOT GREATER THAN ZERO
021700          MOVE "Y" TO WS-PAY-IS-REJECTED
021800          MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON.
021900
022000    IF NOT PAY-IS-REJECTED
022100       IF PAY-MONTANT GREATER THAN ORDER-MONTANT-RESTANT
022200          MOVE "Y" TO WS-PAY-IS-REJECTED
022300          MOVE "OVER REMAINING BALANCE" TO WS-REJECT-REASON.
022400
022500    IF NOT PAY-IS-REJECTED
022600       IF PAY-TYPE-ESPECES
022700          IF PAY-MONTANT GREATER THAN WS-CASH-CEILING
022800             MOVE "Y" TO WS-PAY-IS-REJECTED
022900             MOVE "OVER CASH CEILING" TO WS-REJECT-REASON
023000             ADD 1 TO WS-REJECT-CASH-LIMIT.
023100
023200    IF PAY-IS-REJECTED
023300       IF WS-REJECT-REASON EQUAL "OVER CASH CEILING"
023400          CONTINUE
023500       ELSE
023600          ADD 1 TO WS-REJECT-OTHER.
023700 2100-VALIDATE-PAYMENT-EXIT.
023800    EXIT.
023900
024000 2200-POST-ONE-PAYMENT.
024100
024200    MOVE PAY-ORDER-ID TO WS-LOOKUP-ORDER-ID.
024300    PERFORM COUNT-EXISTING-PAYMENTS THRU
024400            COUNT-EXISTING-PAYMENTS-EXIT.
024500
024600    MOVE PAY-ORDER-ID TO PO-ORDER-ID.
024700    ADD 1 WS-PAY-EXISTING-COUNT GIVING PO-NUMERO.
024800    MOVE PAY-MONTANT TO PO-MONTANT.
024900    MOVE PAY-TYPE TO PO-TYPE.
025000
025100    IF PAY-TYPE-ESPECES
025200       MOVE "ENCAISSE" TO PO-STATUT
025300    ELSE
025400       MOVE "EN_ATTENTE" TO PO-STATUT.
025500
025600    PERFORM GENERATE-PAYMENT-REFERENCE THRU
025700            GENERATE-PAYMENT-REFERENCE-EXIT.
025800
025900    OPEN EXTEND PAYMENTS-OUT.
026000    WRITE PAYOUT-RECORD.
026100    CLOSE PAYMENTS-OUT.
026200
026300    PERFORM REDERIVE-ORDER-BALANCE THRU
026400            REDERIVE-ORDER-BALANCE-EXIT.
026500    REWRITE ORDER-RECORD.
026600
026700    ADD 1 TO WS-PAY-COUNT-POSTED.
026800    ADD PO-MONTANT TO WS-SUM-PAY-POSTED.
026900
027000    PERFORM 2800-PRINT-POSTED-LINE THRU
027100            2800-PRINT-POSTED-LINE-EXIT.
027200 2200-POST-ONE-PAYMENT-EXIT.
027300    EXIT.
027400
027500 2800-PRINT-POSTED-LINE.
027600
027700    IF WS-PRINTED-LINES GREATER THAN 54
027800       PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
027900
028000    MOVE ORDER-REFERENCE TO D-ORDER-REFERENCE.
028100    MOVE PO-NUMERO TO D-PAY-NUMERO.
028200    MOVE PO-TYPE TO D-PAY-TYPE.
028300    MOVE PO-MONTANT TO D-PAY-MONTANT.
028400    MOVE PO-STATUT TO D-PAY-STATUT.
028500    MOVE SPACES TO D-REASON.
028600    WRITE RUNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.
028700    ADD 1 TO WS-PRINTED-LINES.
028800 2800-PRINT-POSTED-LINE-EXIT.
028900    EXIT.
029000
029100 2900-PRINT-REJECTED-LINE.
029200
029300    IF WS-PRINTED-LINES GREATER THAN 54
029400       PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
029500
029600    MOVE PAY-ORDER-ID TO D-ORDER-REFERENCE.
029700    MOVE ZERO TO D-PAY-NUMERO.
029800    MOVE PAY-TYPE TO D-PAY-TYPE.
029900    MOVE PAY-MONTANT TO D-PAY-MONTANT.
030000    MOVE "REJETE" TO D-PAY-STATUT.
030100    MOVE WS-REJECT-REASON TO D-REASON.
030200    WRITE RUNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.
030300    ADD 1 TO WS-PRINTED-LINES.
030400    ADD 1 TO WS-PAY-COUNT-REJECTED.
030500 2900-PRINT-REJECTED-LINE-EXIT.
030600    EXIT.
030700
030710 READ-PACTIN-NEXT-RECORD.
030720
030730    READ PAYMENT-ACTIONS-IN
030740        AT END
030750            MOVE "Y" TO W-END-OF-FILE.
030760 READ-PACTIN-NEXT-RECORD-EXIT.
030770    EXIT.
030780
030790 2300-PROCESS-PAYMENT-ACTIONS.
030800
030810    PERFORM 2310-ENCAISSER-OR-REJETER-PAYMENT THRU
030820            2310-ENCAISSER-OR-REJETER-PAYMENT-EXIT.
030830    PERFORM READ-PACTIN-NEXT-RECORD.
030840 2300-PROCESS-PAYMENT-ACTIONS-EXIT.
030850    EXIT.
030860
030870 2310-ENCAISSER-OR-REJETER-PAYMENT.
030880
030890    MOVE "N" TO WS-PACT-FOUND-SW.
030900    MOVE "N" TO WS-PACT-APPLIED-SW.
030910    MOVE "N" TO WS-PAYOUT-SCAN-EOF.
030920    MOVE SPACES TO WS-PACT-REJECT-REASON.
030930
030940    OPEN I-O PAYMENTS-OUT.
030950    PERFORM READ-PAYOUT-FOR-ACTION THRU
030960            READ-PAYOUT-FOR-ACTION-EXIT.
030970    PERFORM 2320-SCAN-ONE-PAYOUT-FOR-ACTION THRU
030980            2320-SCAN-ONE-PAYOUT-FOR-ACTION-EXIT
030990            UNTIL PAYOUT-SCAN-EOF OR PACT-FOUND.
031000    CLOSE PAYMENTS-OUT.
031010
031020    IF NOT PACT-APPLIED
031030       MOVE "PAYMENT NOT FOUND OR NOT EN_ATTENTE" TO
031040            WS-PACT-REJECT-REASON
031050       ADD 1 TO WS-PACT-REJECTED-COUNT
031060    ELSE
031070       ADD 1 TO WS-PACT-APPLIED-COUNT.
031080
031090    PERFORM 2330-PRINT-PACT-LINE THRU
031100            2330-PRINT-PACT-LINE-EXIT.
031110 2310-ENCAISSER-OR-REJETER-PAYMENT-EXIT.
031120    EXIT.
031130
031140 READ-PAYOUT-FOR-ACTION.
031150
031160    READ PAYMENTS-OUT
031170        AT END
031180            MOVE "Y" TO WS-PAYOUT-SCAN-EOF.
031190 READ-PAYOUT-FOR-ACTION-EXIT.
031200    EXIT.
031210
031220 2320-SCAN-ONE-PAYOUT-FOR-ACTION.
031230
031240    IF PO-ORDER-ID EQUAL PACT-ORDER-ID
031250       AND PO-NUMERO EQUAL PACT-NUMERO
031260       MOVE "Y" TO WS-PACT-FOUND-SW
031270       IF PO-EN-ATTENTE
031280          PERFORM 2325-APPLY-ONE-TRANSITION THRU
031290                  2325-APPLY-ONE-TRANSITION-EXIT.
031300
031310    IF NOT PACT-FOUND
031320       PERFORM READ-PAYOUT-FOR-ACTION THRU
031330               READ-PAYOUT-FOR-ACTION-EXIT.
031340 2320-SCAN-ONE-PAYOUT-FOR-ACTION-EXIT.
031350    EXIT.
031360
031370 2325-APPLY-ONE-TRANSITION.
031380
031390    IF PACT-IS-ENCAISSER
031400       MOVE "ENCAISSE" TO PO-STATUT
031410       MOVE GDTV-TODAY-CCYYMMDD TO PO-DATE-ENCAISSEMENT
031420    ELSE
031430       MOVE "REJETE" TO PO-STATUT.
031440
031450    REWRITE PAYOUT-RECORD.
031460    MOVE "Y" TO WS-PACT-APPLIED-SW.
031470 2325-APPLY-ONE-TRANSITION-EXIT.
031480    EXIT.
031490
031500 2330-PRINT-PACT-LINE.
031510
031520    IF WS-PRINTED-LINES GREATER THAN 54
031530       PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
031540
031550    MOVE PACT-ORDER-ID TO D-ORDER-REFERENCE.
031560    MOVE PACT-NUMERO TO D-PAY-NUMERO.
031570    MOVE SPACES TO D-PAY-TYPE.
031580    MOVE ZERO TO D-PAY-MONTANT.
031590    IF PACT-APPLIED
031600       MOVE PO-STATUT TO D-PAY-STATUT
031610       MOVE SPACES TO D-REASON
031620    ELSE
031630       MOVE "REJETE" TO D-PAY-STATUT
031640       MOVE WS-PACT-REJECT-REASON TO D-REASON.
031650    WRITE RUNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.
031660    ADD 1 TO WS-PRINTED-LINES.
031670 2330-PRINT-PACT-LINE-EXIT.
031680    EXIT.
031690
031700 8000-PRINT-HEADINGS.
031710
031720    WRITE RUNRPT-RECORD FROM HEADING-1 AFTER ADVANCING
031730          TOP-OF-FORM.
031740    WRITE RUNRPT-RECORD FROM HEADING-2 AFTER ADVANCING 1.
031750    MOVE 4 TO WS-PRINTED-LINES.
031760 8000-PRINT-HEADINGS-EXIT.
031770    EXIT.
031780
031790 8200-PRINT-FINAL-TOTALS.
031800
031810    WRITE RUNRPT-RECORD FROM TOTAL-RULE-LINE AFTER ADVANCING 2.
031820    MOVE WS-PAY-COUNT-POSTED TO TL1-COUNT.
031830    WRITE RUNRPT-RECORD FROM TOTAL-LINE-1 AFTER ADVANCING 1.
031840    MOVE WS-SUM-PAY-POSTED TO TL2-AMOUNT.
031850    WRITE RUNRPT-RECORD FROM TOTAL-LINE-2 AFTER ADVANCING 1.
031860    MOVE WS-REJECT-CASH-LIMIT TO TL3-COUNT.
031870    WRITE RUNRPT-RECORD FROM TOTAL-LINE-3 AFTER ADVANCING 1.
031880    MOVE WS-REJECT-OTHER TO TL4-COUNT.
031890    WRITE RUNRPT-RECORD FROM TOTAL-LINE-4 AFTER ADVANCING 1.
031900    MOVE WS-PACT-APPLIED-COUNT TO TL5-COUNT.
031910    WRITE RUNRPT-RECORD FROM TOTAL-LINE-5 AFTER ADVANCING 1.
031920    MOVE WS-PACT-REJECTED-COUNT TO TL6-COUNT.
031930    WRITE RUNRPT-RECORD FROM TOTAL-LINE-6 AFTER ADVANCING 1.
031940 8200-PRINT-FINAL-TOTALS-EXIT.
031950    EXIT.
031960
031970 COPY "PLDATE.CBL".
031980 COPY "PLPAYMNT.CBL".
