000100*----------------------------------------------------------------
000200* wsdate.cbl  -  working-storage for PLDATE.CBL.
000300* Reworked 14/02/1995 - RBN, REQ-0118 - the interactive date-entry
000400* fields (GDTV-DATE-HEADING etc.) this copybook used to carry
000500* are gone; a batch job has no operator to prompt.  What is kept
000600* is the GDTV- current-date vocabulary, trimmed to what the order
000700* reference generator and the confirm/cancel timestamps need.
000800*----------------------------------------------------------------
000900    01  GDTV-TODAY-CCYYMMDD              PIC 9(08).
001000    01  FILLER REDEFINES GDTV-TODAY-CCYYMMDD.
001100        05  GDTV-TODAY-CCYY              PIC 9(04).
001200        05  GDTV-TODAY-MM                PIC 9(02).
001300        05  GDTV-TODAY-DD                PIC 9(02).
001400
001500    01  W-TODAY-YYMMDD                   PIC 9(06).
001600    01  FILLER REDEFINES W-TODAY-YYMMDD.
001700        05  W-TODAY-YY-PART              PIC 9(02).
001800        05  W-TODAY-MM-PART              PIC 9(02).
001900        05  W-TODAY-DD-PART              PIC 9(02).
002000
002100    77  W-TODAY-CENTURY-PART             PIC 9(02).
002200    77  GDTV-DUMMY                       PIC X.
