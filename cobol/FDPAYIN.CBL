000100*----------------------------------------------------------------
000200* FDPAYIN.CBL  -  PAYMENT INPUT RECORD.
000300*----------------------------------------------------------------
000400    FD  PAYMENTS-IN
000500        LABEL RECORD STANDARD.
000600    01  PAYIN-RECORD.
000700        05  PAY-ORDER-ID                 PIC 9(09).
000800        05  PAY-MONTANT                  PIC S9(10)V99.
000900        05  PAY-TYPE                     PIC X(08).
001000            88  PAY-TYPE-ESPECES         VALUE "ESPECES".
001100            88  PAY-TYPE-CHEQUE          VALUE "CHEQUE".
001200            88  PAY-TYPE-VIREMENT        VALUE "VIREMENT".
001300        05  PAY-BANQUE                   PIC X(100).
001400        05  FILLER                       PIC X(21).
