000100*----------------------------------------------------------------
000200* FDPROMO.CBL  -  PROMO-MASTER RECORD, SORTED ASCENDING BY
000300* PROMO-CODE ON THE DISTRIBUTION TAPE BEFORE THE RUN.
000400*----------------------------------------------------------------
000500    FD  PROMO-MASTER
000600        LABEL RECORD STANDARD.
000700    01  PROMO-RECORD.
000800        05  PROMO-CODE                   PIC X(10).
000900        05  PROMO-ACTIVE                 PIC X(01).
001000            88  PROMO-IS-ACTIVE          VALUE "Y".
001100        05  PROMO-DISCOUNT-PCT           PIC 9(03).
001200        05  PROMO-EXPIRES-AT             PIC 9(08).
001300        05  PROMO-MAX-USES               PIC 9(07).
001400        05  PROMO-USES-COUNT             PIC 9(07).
001500        05  FILLER                       PIC X(14).
