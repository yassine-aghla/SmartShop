000100*----------------------------------------------------------------
000200* PLORDER.CBL  -  order pricing and reference-generation
000300* paragraphs, and the random-access helpers order-pricing-engine,
000400* payment-posting-engine and order-confirm-engine all share
000500* against ORDER-MASTER.
000600*----------------------------------------------------------------
000700 FIND-HIGHEST-ORDER-ID.
000800
000900    MOVE ZERO TO WS-MAX-ORDER-ID.
001000    MOVE "N" TO W-END-OF-FILE.
001100    PERFORM READ-ORDER-NEXT-SEQUENTIAL.
001200    PERFORM SCAN-FOR-HIGHEST-ORDER-ID UNTIL END-OF-FILE.
001300 FIND-HIGHEST-ORDER-ID-EXIT.
001400    EXIT.
001500
001600 SCAN-FOR-HIGHEST-ORDER-ID.
001700
001800    IF ORDER-ID GREATER THAN WS-MAX-ORDER-ID
001900       MOVE ORDER-ID TO WS-MAX-ORDER-ID.
002000    PERFORM READ-ORDER-NEXT-SEQUENTIAL.
002100 SCAN-FOR-HIGHEST-ORDER-ID-EXIT.
002200    EXIT.
002300
002400 READ-ORDER-NEXT-SEQUENTIAL.
002500
002600    READ ORDER-MASTER NEXT RECORD
002700        AT END
002800            MOVE "Y" TO W-END-OF-FILE.
002900 READ-ORDER-NEXT-SEQUENTIAL-EXIT.
003000    EXIT.
003100
003200 GENERATE-ORDER-REFERENCE.
003300
003400    ADD 1 TO WS-MAX-ORDER-ID.
003500    MOVE WS-MAX-ORDER-ID TO ORDER-ID.
003600    MOVE GDTV-TODAY-CCYY TO WS-REF-YEAR.
003700    MOVE WS-MAX-ORDER-ID TO WS-REF-SEQ.
003800    MOVE WS-ORDER-REFERENCE-FIELDS TO ORDER-REFERENCE.
003900 GENERATE-ORDER-REFERENCE-EXIT.
004000    EXIT.
004100
004200 CALCULATE-LINE-TOTAL.
004300
004400*   Quantite times prix_unitaire, rounded half-up to 2 decimals.
004500*   Zero if either factor is absent - COMPUTE gives that for free
004600*   on an uninitialised numeric field.
004700    COMPUTE WS-LINE-TOTAL ROUNDED =
004800            WS-LINE-QUANTITE * WS-LINE-PRIX-UNITAIRE.
004900 CALCULATE-LINE-TOTAL-EXIT.
005000    EXIT.
005100
005200 CALCULATE-ORDER-TOTALS.
005300
005400    ADD ORDER-REMISE-FIDELITE-MONTANT ORDER-REMISE-PROMO-MONTANT
005500        GIVING ORDER-REMISE-TOTALE.
005600
005700    COMPUTE ORDER-MONTANT-HT ROUNDED =
005800            ORDER-SOUS-TOTAL - ORDER-REMISE-TOTALE.
005900    IF ORDER-MONTANT-HT LESS THAN ZERO
006000       MOVE ZERO TO ORDER-MONTANT-HT.
006100
006200    COMPUTE ORDER-MONTANT-TVA ROUNDED =
006300            ORDER-MONTANT-HT * ORDER-TAUX-TVA / 100.
006400
006500    ADD ORDER-MONTANT-HT ORDER-MONTANT-TVA
006600        GIVING ORDER-TOTAL-TTC.
006700
006800    MOVE ZERO TO ORDER-MONTANT-PAYE.
006900    MOVE ORDER-TOTAL-TTC TO ORDER-MONTANT-RESTANT.
007000    MOVE "PENDING" TO ORDER-STATUT.
007100 CALCULATE-ORDER-TOTALS-EXIT.
007200    EXIT.
007300
007400 WRITE-NEW-ORDER-RECORD.
007500
007600    MOVE ORDER-ID TO WS-ORDER-REL-KEY.
007700    WRITE ORDER-RECORD
007800        INVALID KEY
007900            MOVE "Y" TO W-ERROR-WRITING.
008000 WRITE-NEW-ORDER-RECORD-EXIT.
008100    EXIT.
008200
008300 LOOK-FOR-ORDER-RECORD.
008400
008500    MOVE "N" TO W-FOUND-RECORD.
008600    MOVE WS-LOOKUP-ORDER-ID TO WS-ORDER-REL-KEY.
008700    READ ORDER-MASTER
008800        INVALID KEY
008900            MOVE "N" TO W-FOUND-RECORD
009000        NOT INVALID KEY
009100            MOVE "Y" TO W-FOUND-RECORD.
009200 LOOK-FOR-ORDER-RECORD-EXIT.
009300    EXIT.
009400
009500 REWRITE-ORDER-RECORD.
009600
009700    MOVE ORDER-ID TO WS-ORDER-REL-KEY.
009800    REWRITE ORDER-RECORD
009900        INVALID KEY
010000            MOVE "Y" TO W-ERROR-WRITING.
010100 REWRITE-ORDER-RECORD-EXIT.
010200    EXIT.
010300
010400 ECHO-ORDER-TO-ORDERS-OUT.
010500
010600    MOVE ORDER-ID TO OO-ORDER-ID.
010700    MOVE ORDER-REFERENCE TO OO-REFERENCE.
010800    MOVE ORDER-CLIENT-ID TO OO-CLIENT-ID.
010900    MOVE ORDER-SOUS-TOTAL TO OO-SOUS-TOTAL.
011000    MOVE ORDER-REMISE-FIDELITE-PCT TO
011100         OO-REMISE-FIDELITE-PCT.
011200    MOVE ORDER-REMISE-FIDELITE-MONTANT TO
011300         OO-REMISE-FIDELITE-MONTANT.
011400    MOVE ORDER-REMISE-PROMO-PCT TO OO-REMISE-PROMO-PCT.
011500    MOVE ORDER-REMISE-PROMO-MONTANT TO
011600         OO-REMISE-PROMO-MONTANT.
011700    MOVE ORDER-REMISE-TOTALE TO OO-REMISE-TOTALE.
011800    MOVE ORDER-MONTANT-HT TO OO-MONTANT-HT.
011900    MOVE ORDER-TAUX-TVA TO OO-TAUX-TVA.
012000    MOVE ORDER-MONTANT-TVA TO OO-MONTANT-TVA.
012100    MOVE ORDER-TOTAL-TTC TO OO-TOTAL-TTC.
012200    MOVE ORDER-MONTANT-PAYE TO OO-MONTANT-PAYE.
012300    MOVE ORDER-MONTANT-RESTANT TO OO-MONTANT-RESTANT.
012400    MOVE ORDER-STATUT TO OO-STATUT.
012500    MOVE ORDER-CLIENT-TIER-AT-ORDER TO
012600         OO-CLIENT-TIER-AT-ORDER.
012700    WRITE ORDERS-OUT-RECORD.
012800 ECHO-ORDER-TO-ORDERS-OUT-EXIT.
012900    EXIT.
