000100*----------------------------------------------------------------
000200* SLORDMST.CBL  -  SELECT CLAUSE FOR ORDER-MASTER.
000300* RANDOM-ACCESS STORE SHARED BY THE PRICING, PAYMENT AND
000400* LIFECYCLE ENGINES ACROSS SEPARATE BATCH RUNS - SAME TREATMENT
000500* GIVEN TO CLIENT-MASTER AND PRODUCT-MASTER.  ACCESS IS DYNAMIC
000600* SO A RUN CAN SCAN FOR THE HIGHEST ORDER-ID AND THEN SWITCH TO
000700* RANDOM READS/REWRITES.  ADDED 14/02/1995 - RBN, REQ-0118.
000800*----------------------------------------------------------------
000900    SELECT ORDER-MASTER
001000           ASSIGN TO ORDERMS
001100           ORGANIZATION IS RELATIVE
001200           ACCESS MODE IS DYNAMIC
001300           RELATIVE KEY IS WS-ORDER-REL-KEY
001400           FILE STATUS IS FS-ORDER.
