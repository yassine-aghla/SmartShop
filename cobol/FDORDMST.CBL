000100*----------------------------------------------------------------
000200* FDORDMST.CBL  -  ORDER-MASTER RECORD - THE PRICED ORDER, ITS
000300* DISCOUNT BREAKDOWN, ITS PAYMENT BALANCE AND ITS CURRENT STATUS.
000400*----------------------------------------------------------------
000500    FD  ORDER-MASTER
000600        LABEL RECORD STANDARD.
000700    01  ORDER-RECORD.
000800        05  ORDER-ID                       PIC 9(09).
000900        05  ORDER-REFERENCE                PIC X(14).
001000        05  ORDER-CLIENT-ID                 PIC 9(09).
001100        05  ORDER-SOUS-TOTAL                PIC S9(10)V99.
001200        05  ORDER-REMISE-FIDELITE-PCT       PIC S9(03)V99.
001300        05  ORDER-REMISE-FIDELITE-MONTANT   PIC S9(10)V99.
001400        05  ORDER-REMISE-PROMO-PCT          PIC S9(03)V99.
001500        05  ORDER-REMISE-PROMO-MONTANT      PIC S9(10)V99.
001600        05  ORDER-REMISE-TOTALE             PIC S9(10)V99.
001700        05  ORDER-MONTANT-HT                PIC S9(10)V99.
001800        05  ORDER-TAUX-TVA                  PIC S9(03)V99.
001900        05  ORDER-MONTANT-TVA               PIC S9(10)V99.
002000        05  ORDER-TOTAL-TTC                 PIC S9(10)V99.
002100        05  ORDER-MONTANT-PAYE              PIC S9(10)V99.
002200        05  ORDER-MONTANT-RESTANT           PIC S9(10)V99.
002300        05  ORDER-STATUT                    PIC X(09).
002400            88  ORDER-PENDING               VALUE "PENDING".
002500            88  ORDER-CONFIRMED             VALUE "CONFIRMED".
002600            88  ORDER-CANCELED              VALUE "CANCELED".
002700            88  ORDER-REJECTED              VALUE "REJECTED".
002800        05  ORDER-CLIENT-TIER-AT-ORDER      PIC X(08).
002900        05  ORDER-CONFIRMED-AT              PIC 9(08).
003000        05  ORDER-CANCELED-AT               PIC 9(08).
003100        05  ORDER-NOTES                     PIC X(80).
003200        05  FILLER                          PIC X(32).
