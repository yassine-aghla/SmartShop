000100*----------------------------------------------------------------
000200* wspromot.cbl  -  in-memory PROMO-MASTER table for PLPROMO.CBL.
000300* Added 14/02/1995 - RBN, REQ-0118.
000400*----------------------------------------------------------------
000500    01  WS-PROMO-TABLE.
000600        05  WS-PT-COUNT                  PIC 9(04) COMP.
000700        05  WS-PT-ROW OCCURS 500 TIMES
000800                ASCENDING KEY WS-PT-CODE
000900                INDEXED BY WS-PT-IDX.
001000            10  WS-PT-CODE                PIC X(10).
001100            10  WS-PT-ACTIVE               PIC X(01).
001200            10  WS-PT-DISCOUNT-PCT         PIC 9(03).
001300            10  WS-PT-EXPIRES-AT           PIC 9(08).
001400            10  WS-PT-MAX-USES             PIC 9(07).
001500            10  WS-PT-USES-COUNT           PIC 9(07).
001600
001700    77  WS-LOOKUP-PROMO-CODE              PIC X(10).
