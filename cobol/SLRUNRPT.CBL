000100*----------------------------------------------------------------
000200* SLRUNRPT.CBL  -  SELECT CLAUSE FOR RUN-REPORT.
000300*----------------------------------------------------------------
000400    SELECT RUN-REPORT
000500           ASSIGN TO RUNRPT
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS FS-RUNRPT.
