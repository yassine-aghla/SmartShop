000100*----------------------------------------------------------------
000200* wsbatch2.cbl  -  relative-file keys, lookup fields and the
000300* order-reference/payment-reference work areas shared by the
000400* three engines.  Added 14/02/1995 - RBN, REQ-0118.
000500*----------------------------------------------------------------
000600    01  WS-CLIENT-REL-KEY                PIC 9(09).
000700    01  WS-PRODUCT-REL-KEY                PIC 9(09).
000800    01  WS-ORDER-REL-KEY                  PIC 9(09).
000900
001000    77  WS-LOOKUP-CLIENT-ID               PIC 9(09).
001100    77  WS-LOOKUP-PRODUCT-ID              PIC 9(09).
001200    77  WS-LOOKUP-ORDER-ID                PIC 9(09).
001300    77  WS-NEEDED-QUANTITE                PIC 9(05).
001400
001500    77  WS-MAX-ORDER-ID                   PIC 9(09) COMP.
001600
001700    01  WS-ORDER-REFERENCE-FIELDS.
001800        05  FILLER                        PIC X(04) VALUE "CMD-".
001900        05  WS-REF-YEAR                   PIC 9(04).
002000        05  FILLER                        PIC X(01) VALUE "-".
002100        05  WS-REF-SEQ                    PIC 9(05).
002110*   WHOLE-FIELD VIEW SO THE NIGHT-RUN DUMP UTILITY CAN LOG ONE
002120*   14-BYTE KEY INSTEAD OF THE FOUR BROKEN-OUT PIECES ABOVE.
002130    01  WS-ORDER-REF-FIELDS-R REDEFINES
002140        WS-ORDER-REFERENCE-FIELDS.
002150        05  WS-ORDER-REFERENCE-WHOLE      PIC X(14).
002200
002300    01  WS-PAY-REFERENCE-FIELDS.
002400        05  WS-PAY-REF-PREFIX             PIC X(04).
002500        05  FILLER                        PIC X(01) VALUE "-".
002600        05  WS-PAY-REF-ORDER-ID           PIC 9(09).
002700        05  FILLER                        PIC X(01) VALUE "-".
002800        05  WS-PAY-REF-NUMERO             PIC 9(05).
002900        05  FILLER                        PIC X(01) VALUE "-".
003000        05  WS-PAY-REF-SEQ4-EDIT          PIC 9(04).
003100
003200    77  WS-PAY-REF-SEQ4                   PIC 9(04) COMP.
003300    77  WS-PAY-EXISTING-COUNT             PIC 9(05) COMP.
003400    77  WS-PAY-EXISTING-TOTAL             PIC S9(10)V99.
003500
003600    77  WS-LINE-QUANTITE                  PIC 9(05).
003700    77  WS-LINE-PRIX-UNITAIRE             PIC S9(10)V99.
003800    77  WS-LINE-TOTAL                     PIC S9(10)V99.
003900
004000    01  WS-ORDER-COUNT-PROCESSED          PIC 9(07) COMP.
004100    01  WS-ORDER-COUNT-REJECTED           PIC 9(07) COMP.
004200    01  WS-SUM-SOUS-TOTAL                 PIC S9(11)V99.
004300    01  WS-SUM-REMISE                     PIC S9(11)V99.
004400    01  WS-SUM-TVA                        PIC S9(11)V99.
004500    01  WS-SUM-TTC                        PIC S9(11)V99.
004600
004700    01  WS-PAY-COUNT-POSTED               PIC 9(07) COMP.
004800    01  WS-PAY-COUNT-REJECTED             PIC 9(07) COMP.
004900    01  WS-SUM-PAY-POSTED                 PIC S9(11)V99.
005000
005100    01  WS-COUNT-CONFIRMED                PIC 9(07) COMP.
005200    01  WS-COUNT-CANCELED                 PIC 9(07) COMP.
005300    01  WS-COUNT-REJECTED-ORDERS          PIC 9(07) COMP.
005400
005500    01  FS-CLIENT                         PIC X(02) VALUE "00".
005600    01  FS-PRODUCT                        PIC X(02) VALUE "00".
005700    01  FS-PROMO                         PIC X(02) VALUE "00".
005800    01  FS-ORDER                          PIC X(02) VALUE "00".
005900    01  FS-ORDLIN                         PIC X(02) VALUE "00".
006000    01  FS-PAYIN                          PIC X(02) VALUE "00".
006100    01  FS-ORDOUT                         PIC X(02) VALUE "00".
006200    01  FS-ITMOUT                         PIC X(02) VALUE "00".
006300    01  FS-PAYOUT                         PIC X(02) VALUE "00".
006400    01  FS-CACTIN                         PIC X(02) VALUE "00".
006450    01  FS-PACTIN                         PIC X(02) VALUE "00".
006500    01  FS-RUNRPT                         PIC X(02) VALUE "00".
