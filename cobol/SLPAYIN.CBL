000100*----------------------------------------------------------------
000200* SLPAYIN.CBL  -  SELECT CLAUSE FOR PAYMENTS-IN.
000300* ONE RECORD PER INSTALLMENT PAYMENT, GROUPED BY PAY-ORDER-ID.
000400*----------------------------------------------------------------
000500    SELECT PAYMENTS-IN
000600           ASSIGN TO PAYMTIN
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS FS-PAYIN.
