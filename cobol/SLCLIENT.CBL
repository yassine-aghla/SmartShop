000100*----------------------------------------------------------------
000200* SLCLIENT.CBL  -  SELECT CLAUSE FOR CLIENT-MASTER
000300* ADDED FOR THE ORDER/BILLING BATCH REBUILD, 03/11/1994 - RBN
000400*----------------------------------------------------------------
000500    SELECT CLIENT-MASTER
000600           ASSIGN TO CLIENTMS
000700           ORGANIZATION IS RELATIVE
000800           ACCESS MODE IS RANDOM
000900           RELATIVE KEY IS WS-CLIENT-REL-KEY
001000           FILE STATUS IS FS-CLIENT.
