000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. smartshop-order-batch.
000300 AUTHOR. R B NADEAU.
000400 INSTALLATION. SMARTSHOP DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 19/06/1996.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200* 19/06/1996 RBN REQ-0241  ORIGINAL BATCH DRIVER WRITTEN - CALLS
001300*                          THE PRICING, PAYMENT AND LIFECYCLE
001400*                          ENGINES IN A FIXED NIGHTLY SEQUENCE.
001500*                          NO OPERATOR MENU - THE INTERACTIVE
001600*                          MAIN-MENU SHAPE THIS SHOP USES FOR
001700*                          ON-LINE WORK DOES NOT FIT A BATCH JOB
001800*                          WITH NO ONE SITTING AT THE SCREEN.
001900* 22/10/1997 DLK REQ-0253  STEP STATUS BYTES ADDED TO THE RUN
002000*                          BANNER - OPERATIONS WANTED TO SEE AT
002100*                          A GLANCE WHICH STEPS OF A RERUN HAD
002200*                          ALREADY COMPLETED.
002300* 11/09/1998 RBN REQ-0309  Y2K FIX - GET-CURRENT-DATE IN
002400*                          PLDATE.CBL NOW WINDOWS THE 2-DIGIT
002500*                          YEAR FROM THE OPERATING SYSTEM AS
002600*                          19XX/20XX INSTEAD OF ASSUMING 19XX.
002700*                          AFFECTS THE RUN-DATE BANNER BELOW.
002750* 08/04/2004 TLC REQ-0388  WS-RUN-BANNER-AREA ADDED - A SHOP-
002760*                          CODE-PLUS-DATE RUN-ID IS NOW LOGGED
002770*                          ALONGSIDE THE STEP STATUS BYTES SO
002780*                          OPERATIONS CAN GREP ONE JOB'S BANNER
002790*                          LINES OUT OF A SHARED LOG.
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200   SPECIAL-NAMES.
003300       C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800    COPY "wsdate.cbl".
003900    COPY "wsbatch1.cbl".
004000
004100*   Lets operations see at a glance, on a rerun, which of the
004200*   three nightly steps already finished - "1" once CALLed back
004300*   clean, still "0" if this run never got that far.
004400    01  WS-STEP-STATUS-AREA.
004500        05  WS-STEP-STATUS          PIC X(03) VALUE "000".
004510        05  FILLER                  PIC X(01) VALUE SPACE.
004600    01  WS-STEP-STATUS-R REDEFINES WS-STEP-STATUS-AREA.
004700        05  WS-STEP1-STATUS         PIC X(01).
004800        05  WS-STEP2-STATUS         PIC X(01).
004900        05  WS-STEP3-STATUS         PIC X(01).
004910        05  FILLER                  PIC X(01).
004920
004930*   SHOP-CODE-PLUS-DATE RUN-ID, LOGGED ALONGSIDE THE STEP
004940*   STATUS BYTES SO ONE NIGHT'S BANNER LINES CAN BE GREPPED
004950*   OUT OF A LOG SHARED WITH OTHER NIGHTLY JOBS.
004960    01  WS-RUN-BANNER-AREA.
004970        05  WS-RUN-BANNER-SHOP      PIC X(02) VALUE "SS".
004980        05  WS-RUN-BANNER-DATE      PIC 9(08).
004990        05  FILLER                  PIC X(01) VALUE SPACE.
004995    01  WS-RUN-BANNER-AREA-R REDEFINES WS-RUN-BANNER-AREA.
004996        05  WS-RUN-BANNER-WHOLE     PIC X(11).
005000
005100    77  WS-BATCH-STEP-COUNT         PIC 9(02) COMP VALUE 3.
005200
005300 PROCEDURE DIVISION.
005400
005500    PERFORM GET-CURRENT-DATE THRU GET-CURRENT-DATE-EXIT.
005550    MOVE GDTV-TODAY-CCYYMMDD TO WS-RUN-BANNER-DATE.
005600    DISPLAY "SMARTSHOP ORDER/BILLING NIGHTLY BATCH".
005650    DISPLAY "RUN ID " WS-RUN-BANNER-WHOLE.
005700    DISPLAY "RUN DATE " GDTV-TODAY-CCYYMMDD.
005800
005900    PERFORM 1000-RUN-PRICING-STEP.
006000    PERFORM 2000-RUN-PAYMENT-STEP.
006100    PERFORM 3000-RUN-CONFIRM-STEP.
006200
006300    DISPLAY "SMARTSHOP NIGHTLY BATCH COMPLETE - STEPS "
006400            WS-STEP-STATUS.
006500    STOP RUN.
006600
006700 1000-RUN-PRICING-STEP.
006800
006900    DISPLAY "STEP 1 - ORDER PRICING ENGINE".
007000    CALL "order-pricing-engine".
007100    MOVE "1" TO WS-STEP1-STATUS.
007200
007300 2000-RUN-PAYMENT-STEP.
007400
007500    DISPLAY "STEP 2 - PAYMENT POSTING ENGINE".
007600    CALL "payment-posting-engine".
007700    MOVE "1" TO WS-STEP2-STATUS.
007800
007900 3000-RUN-CONFIRM-STEP.
008000
008100    DISPLAY "STEP 3 - ORDER LIFECYCLE/CONFIRMATION ENGINE".
008200    CALL "order-confirm-engine".
008300    MOVE "1" TO WS-STEP3-STATUS.
008400
008500 COPY "PLDATE.CBL".
