000100*----------------------------------------------------------------
000200* SLORDOUT.CBL  -  SELECT CLAUSE FOR ORDERS-OUT.
000300* LINE-SEQUENTIAL ECHO OF ORDER-MASTER, APPENDED TO EACH TIME
000400* AN ORDER IS CREATED OR ITS STATE CHANGES.
000500*----------------------------------------------------------------
000600    SELECT ORDERS-OUT
000700           ASSIGN TO ORDEROUT
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS FS-ORDOUT.
