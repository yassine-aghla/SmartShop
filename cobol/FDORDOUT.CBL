000100*----------------------------------------------------------------
000200* FDORDOUT.CBL  -  ORDER OUTPUT RECORD - SAME FACTS AS
000300* ORDER-RECORD, PREFIXED OO- SO THIS FD AND FDORDMST.CBL CAN
000400* BOTH BE COPIED INTO THE SAME PROGRAM.
000500*----------------------------------------------------------------
000600    FD  ORDERS-OUT
000700        LABEL RECORD STANDARD.
000800    01  ORDERS-OUT-RECORD.
000900        05  OO-ORDER-ID                  PIC 9(09).
001000        05  OO-REFERENCE                 PIC X(14).
001100        05  OO-CLIENT-ID                 PIC 9(09).
001200        05  OO-SOUS-TOTAL                PIC S9(10)V99.
001300        05  OO-REMISE-FIDELITE-PCT       PIC S9(03)V99.
001400        05  OO-REMISE-FIDELITE-MONTANT   PIC S9(10)V99.
001500        05  OO-REMISE-PROMO-PCT          PIC S9(03)V99.
001600        05  OO-REMISE-PROMO-MONTANT      PIC S9(10)V99.
001700        05  OO-REMISE-TOTALE             PIC S9(10)V99.
001800        05  OO-MONTANT-HT                PIC S9(10)V99.
001900        05  OO-TAUX-TVA                  PIC S9(03)V99.
002000        05  OO-MONTANT-TVA               PIC S9(10)V99.
002100        05  OO-TOTAL-TTC                 PIC S9(10)V99.
002200        05  OO-MONTANT-PAYE              PIC S9(10)V99.
002300        05  OO-MONTANT-RESTANT           PIC S9(10)V99.
002400        05  OO-STATUT                    PIC X(09).
002500        05  OO-CLIENT-TIER-AT-ORDER      PIC X(08).
002600        05  FILLER                       PIC X(18).
