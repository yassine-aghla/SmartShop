000100*----------------------------------------------------------------
000200* wsbatch1.cbl  -  generic batch switches shared by the order,
000300* payment and lifecycle engines - end-of-file, found-record and
000400* error flags pulled out of each engine's own working-storage
000500* and put in one place when the three runs were split out of
000600* the original single order-entry program, 14/02/1995 - RBN,
000700* REQ-0118.
000800*----------------------------------------------------------------
000900    01  W-END-OF-FILE                    PIC X.
001000        88  END-OF-FILE                  VALUE "Y".
001100
001200    01  W-FOUND-RECORD                   PIC X.
001300        88  FOUND-RECORD                 VALUE "Y".
001400
001500    01  W-ORDER-IS-REJECTED              PIC X.
001600        88  ORDER-IS-REJECTED            VALUE "Y".
001700
001800    01  W-ERROR-WRITING                  PIC X.
001900        88  ERROR-WRITING                VALUE "Y".
002000
002100    77  DUMMY                            PIC X.
002200    77  WS-SUBSCRIPT-1                   PIC 9(04) COMP.
002300    77  WS-SUBSCRIPT-2                   PIC 9(04) COMP.
