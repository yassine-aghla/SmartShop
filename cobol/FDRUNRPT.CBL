000100*----------------------------------------------------------------
000200* FDRUNRPT.CBL  -  RUN-REPORT PRINT-IMAGE RECORD.
000300*----------------------------------------------------------------
000400    FD  RUN-REPORT
000500        LABEL RECORDS ARE OMITTED.
000600    01  RUNRPT-RECORD                    PIC X(132).
