000100*----------------------------------------------------------------
000200* SLPROMO.CBL  -  SELECT CLAUSE FOR PROMO-MASTER
000300* PROMO-CODE IS STRING-KEYED, SO IT IS CARRIED AS A SORTED
000400* SEQUENTIAL FILE AND LOADED TO A WORKING-STORAGE TABLE FOR
000500* SEARCH ALL - NO RELATIVE KEY CAN BE BUILT FROM IT.
000600* ADDED 03/11/1994 - RBN
000700*----------------------------------------------------------------
000800    SELECT PROMO-MASTER
000900           ASSIGN TO PROMOMS
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS FS-PROMO.
