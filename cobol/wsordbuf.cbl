000100*----------------------------------------------------------------
000200* wsordbuf.cbl  -  one order's buffered lines, held in memory
000300* while order-pricing-engine reads ORDER-LINES-IN sequentially
000400* and breaks control on LINE-ORDER-SEQ.  Added 03/11/1994 - RBN,
000500* REQ-0073.
000600*----------------------------------------------------------------
000700    01  WS-LINE-TABLE.
000800        05  WS-LT-ROW OCCURS 200 TIMES.
000900            10  WS-LT-PRODUCT-ID          PIC 9(09).
001000            10  WS-LT-QUANTITE            PIC 9(05).
001100            10  WS-LT-PRODUCT-NOM         PIC X(150).
001200            10  WS-LT-PRIX-UNITAIRE       PIC S9(10)V99.
001300            10  WS-LT-TOTAL-LIGNE         PIC S9(10)V99.
001400
001500    77  WS-LINE-COUNT                     PIC 9(04) COMP.
001600    77  WS-CURRENT-ORDER-SEQ              PIC 9(09).
001700    77  WS-CURRENT-CLIENT-ID              PIC 9(09).
001800    77  WS-CURRENT-PROMO-CODE             PIC X(10).
