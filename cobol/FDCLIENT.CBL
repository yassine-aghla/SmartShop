000100*----------------------------------------------------------------
000200* FDCLIENT.CBL  -  CLIENT-MASTER RECORD - CLIENT IDENTITY, TIER
000300* AND LIFETIME STATISTICS USED BY THE LOYALTY ENGINE.
000400*----------------------------------------------------------------
000500    FD  CLIENT-MASTER
000600        LABEL RECORD STANDARD.
000700    01  CLIENT-RECORD.
000800        05  CLIENT-ID                    PIC 9(09).
000900        05  CLIENT-NOM                   PIC X(150).
001000        05  CLIENT-EMAIL                 PIC X(100).
001100        05  CLIENT-TIER                  PIC X(08).
001200            88  CLIENT-TIER-BASIC        VALUE "BASIC".
001300            88  CLIENT-TIER-SILVER       VALUE "SILVER".
001400            88  CLIENT-TIER-GOLD         VALUE "GOLD".
001500            88  CLIENT-TIER-PLATINUM     VALUE "PLATINUM".
001600        05  CLIENT-TOTAL-ORDERS          PIC 9(07).
001700        05  CLIENT-TOTAL-SPENT           PIC S9(10)V99.
001800        05  CLIENT-IS-ACTIVE             PIC X(01).
001900            88  CLIENT-ACTIVE            VALUE "Y".
002000            88  CLIENT-INACTIVE          VALUE "N".
002100        05  CLIENT-FIRST-ORDER-DATE      PIC 9(08).
002200        05  CLIENT-LAST-ORDER-DATE       PIC 9(08).
002300        05  FILLER                       PIC X(17).
