000100*----------------------------------------------------------------
000200* SLCACTIN.CBL  -  SELECT CLAUSE FOR CONFIRM-ACTIONS-IN.
000300* CARRIES THE CANCEL/REJECT REQUESTS THE LIFECYCLE ENGINE HAS
000400* NO OTHER INPUT FILE FOR.  ADDED 19/06/1996 - RBN, REQ-0241.
000500*----------------------------------------------------------------
000600    SELECT CONFIRM-ACTIONS-IN
000700           ASSIGN TO CACTIN
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS FS-CACTIN.
