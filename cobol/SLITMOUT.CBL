000100*----------------------------------------------------------------
000200* SLITMOUT.CBL  -  SELECT CLAUSE FOR ORDER-ITEMS-OUT.
000300*----------------------------------------------------------------
000400    SELECT ORDER-ITEMS-OUT
000500           ASSIGN TO ORDITMOT
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS FS-ITMOUT.
