000100*----------------------------------------------------------------
000200* SLPAYOUT.CBL  -  SELECT CLAUSE FOR PAYMENTS-OUT.
000300* FULL LEDGER OF PAYMENTS EVER POSTED - RE-READ AT THE TOP OF
000400* EACH payment-posting-engine RUN TO REBUILD PER-ORDER COUNTS.
000500*----------------------------------------------------------------
000600    SELECT PAYMENTS-OUT
000700           ASSIGN TO PAYMTOUT
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS FS-PAYOUT.
