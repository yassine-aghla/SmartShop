000100*----------------------------------------------------------------
000200* FDPAYOUT.CBL  -  PAYMENT OUTPUT RECORD.
000300*----------------------------------------------------------------
000400*   08/04/2004 TLC REQ-0388  PO-DATE-ENCAISSEMENT CARVED OUT OF
000500*   THE TAIL FILLER - STAMPED WHEN AN EN_ATTENTE PAYMENT IS
000600*   ENCAISSE'D BY payment-posting-engine'S 2300/2310 PARAGRAPHS.
000700    FD  PAYMENTS-OUT
000800        LABEL RECORD STANDARD.
000900    01  PAYOUT-RECORD.
001000        05  PO-ORDER-ID                  PIC 9(09).
001100        05  PO-NUMERO                    PIC 9(05).
001200        05  PO-MONTANT                   PIC S9(10)V99.
001300        05  PO-TYPE                      PIC X(08).
001400        05  PO-STATUT                    PIC X(10).
001500            88  PO-ENCAISSE              VALUE "ENCAISSE".
001600            88  PO-EN-ATTENTE            VALUE "EN_ATTENTE".
001700            88  PO-REJETE                VALUE "REJETE".
001800        05  PO-REFERENCE                 PIC X(40).
001900        05  PO-DATE-ENCAISSEMENT         PIC 9(08).
002000        05  FILLER                       PIC X(08).
