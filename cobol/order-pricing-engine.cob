000100*----------------------------------------------------------------
000200* order-pricing-engine.cob
000300*
000400* PRICES EVERY ORDER STAGED ON ORDER-LINES-IN FOR THIS RUN -
000500* SUBTOTAL, LOYALTY DISCOUNT, PROMO-CODE DISCOUNT, VAT, TOTAL
000600* DUE - AND WRITES THE PRICED ORDER PLUS ITS ITEM LINES.  A
000700* COLUMNAR CONTROL REPORT IS PRODUCED ON RUN-REPORT.
000800*
000900* GENERAL PROCESSING -
001000*   1. THE HIGHEST ORDER-ID ALREADY ON ORDER-MASTER IS FOUND SO
001100*      NEW ORDER-ID/ORDER-REFERENCE VALUES CONTINUE THE SEQUENCE.
001200*   2. PROMO-MASTER IS LOADED TO A TABLE (STRING-KEYED, NO
001300*      RELATIVE READ POSSIBLE) AND SPUN BACK OUT AT END OF RUN
001400*      WITH UPDATED USE COUNTS.
001500*   3. ORDER-LINES-IN IS READ SEQUENTIALLY, BREAKING CONTROL ON
001600*      LINE-ORDER-SEQ - EACH GROUP OF LINES IS ONE ORDER.
001700*----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. order-pricing-engine.
002000 AUTHOR. R B NADEAU.
002100 INSTALLATION. SMARTSHOP DATA CENTER - BATCH SECTION.
002200 DATE-WRITTEN. 03/11/1994.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
002500
002600*----------------------------------------------------------------
002700* CHANGE LOG
002800*----------------------------------------------------------------
002900* 03/11/1994 RBN REQ-0073  ORIGINAL ORDER PRICING ENGINE WRITTEN,
003000*                          REPLACES THE OLD MANUAL ORDER-ENTRY
003100*                          SCREEN WITH A STRAIGHT BATCH READ OF
003200*                          ORDER LINES AGAINST THE CLIENT/PRODUCT
003300*                          MASTERS.
003400* 09/02/1994 RBN REQ-0073  ADDED LOYALTY DISCOUNT CALCULATION BY
003500*                          CLIENT TIER.
003600* 17/05/1994 RBN REQ-0091  ADDED PROMO-CODE VALIDATION AND USE
003700*                          COUNT POSTING.
003800* 14/02/1995 RBN REQ-0118  ORDER-MASTER ADDED AS A RANDOM-ACCESS
003900*                          STORE SO THE PAYMENT AND LIFECYCLE
004000*                          RUNS CAN REWRITE AN ORDER'S BALANCE -
004100*                          ORDERS-OUT REMAINS THE APPEND-ONLY
004200*                          ECHO FILE.
004300* 03/08/1995 RBN REQ-0133  FIXED SUBTOTAL ACCUMULATING ACROSS
004400*                          ORDERS WHEN A LINE GROUP WAS REJECTED
004500*                          MID-WAY - NOW ZEROED AT THE TOP OF
004600*                          EVERY CONTROL GROUP.
004700* 22/01/1996 RBN REQ-0201  CONTROL REPORT ADDED - COLUMNAR, ONE
004800*                          LINE PER ORDER PLUS RUN TOTALS, BUILT
004900*                          ON THE OLD DEDUCTIBLES-REPORT PAGING
005000*                          STYLE.
005100* 11/09/1998 RBN REQ-0309  Y2K FIX - GET-CURRENT-DATE WINDOWS THE
005200*                          2-DIGIT ACCEPT FROM DATE YEAR (SEE
005300*                          PLDATE.CBL) SO CMD-YYYY REFERENCES
005400*                          ROLL OVER CORRECTLY INTO THE NEW
005500*                          CENTURY.
005600* 30/03/2001 RBN REQ-0355  PRODUCT SOFT-DELETE CHECK ADDED - A
005700*                          DELETED PRODUCT NOW REJECTS THE WHOLE
005800*                          ORDER INSTEAD OF SKIPPING THE LINE.
005900* 19/06/2003 TLC REQ-0241  WS-LINE-TABLE RAISED FROM 80 TO 200
006000*                          ROWS - LARGE WHOLESALE ORDERS WERE
006100*                          OVERFLOWING THE TABLE.
006150* 08/04/2004 TLC REQ-0388  WS-RUN-CONTROL-TOTAL AREA ADDED SO
006160*                          THE OLD DUMP-AND-DIFF UTILITY CAN
006170*                          SCAN THE RUN'S TOTAL-TTC FIGURE AS AN
006180*                          X-PICTURE FIELD WITHOUT TOUCHING THE
006190*                          SIGNED WORKING FIGURE.
006200*----------------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600   SPECIAL-NAMES.
006700       C01 IS TOP-OF-FORM.
006750       CLASS PROMO-SUFFIX-CLASS IS "0" THRU "9", "A" THRU "Z".
006800
006900 INPUT-OUTPUT SECTION.
007000   FILE-CONTROL.
007100
007200      COPY "SLCLIENT.CBL".
007300      COPY "SLPRODCT.CBL".
007400      COPY "SLPROMO.CBL".
007500      COPY "SLORDMST.CBL".
007600      COPY "SLORDLIN.CBL".
007700      COPY "SLORDOUT.CBL".
007800      COPY "SLITMOUT.CBL".
007900      COPY "SLRUNRPT.CBL".
008000
008100 DATA DIVISION.
008200   FILE SECTION.
008300
008400      COPY "FDCLIENT.CBL".
008500      COPY "FDPRODCT.CBL".
008600      COPY "FDPROMO.CBL".
008700      COPY "FDORDMST.CBL".
008800      COPY "FDORDLIN.CBL".
008900      COPY "FDORDOUT.CBL".
009000      COPY "FDITMOUT.CBL".
009100      COPY "FDRUNRPT.CBL".
009200
009300   WORKING-STORAGE SECTION.
009400
009500      COPY "wsdate.cbl".
009600      COPY "wsbatch1.cbl".
009700      COPY "wsbatch2.cbl".
009800      COPY "wspromot.cbl".
009900      COPY "wsordbuf.cbl".
010000
010100      01  TITLE-LINE.
010200          05  FILLER                  PIC X(40) VALUE SPACES.
010300          05  FILLER                  PIC X(28)
010400                  VALUE "ORDER PRICING CONTROL REPORT".
010500          05  FILLER                  PIC X(56) VALUE SPACES.
010600          05  FILLER                  PIC X(05) VALUE "PAGE:".
010700          05  TL-PAGE-NUMBER          PIC 9(04) VALUE 0.
010800          05  FILLER                  PIC X(03) VALUE SPACES.
010900
011000      01  HEADING-1.
011100          05  FILLER                  PIC X(14) VALUE "ORDER REF".
011200          05  FILLER                  PIC X(02) VALUE SPACES.
011300          05  FILLER                  PIC X(09) VALUE "CLIENT".
011400          05  FILLER                  PIC X(02) VALUE SPACES.
011500          05  FILLER                  PIC X(15) VALUE "SOUS-TOT".
011600          05  FILLER                  PIC X(01) VALUE SPACES.
011700          05  FILLER                  PIC X(15) VALUE "REMISE".
011800          05  FILLER                  PIC X(01) VALUE SPACES.
011900          05  FILLER                  PIC X(15)
012000                  VALUE "MONTANT-HT".
012100          05  FILLER                  PIC X(01) VALUE SPACES.
012200          05  FILLER                  PIC X(15) VALUE "TVA".
012300          05  FILLER                  PIC X(01) VALUE SPACES.
012400          05  FILLER                  PIC X(15) VALUE "TOTAL-TTC".
012500          05  FILLER                  PIC X(02) VALUE SPACES.
012600          05  FILLER                  PIC X(09) VALUE "STATUT".
012700          05  FILLER                  PIC X(15) VALUE SPACES.
012800
012900      01  HEADING-2.
013000          05  FILLER                  PIC X(117)
013100                  VALUE ALL "-".
013200          05  FILLER                  PIC X(15) VALUE SPACES.
013300
013400      01  DETAIL-LINE.
013500          05  D-ORDER-REFERENCE       PIC X(14).
013600          05  FILLER                  PIC X(02) VALUE SPACES.
013700          05  D-CLIENT-ID             PIC Z(8)9.
013800          05  FILLER                  PIC X(02) VALUE SPACES.
013900          05  D-SOUS-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
014000          05  FILLER                  PIC X(01) VALUE SPACES.
014100          05  D-REMISE-TOTALE         PIC ZZZ,ZZZ,ZZ9.99-.
014200          05  FILLER                  PIC X(01) VALUE SPACES.
014300          05  D-MONTANT-HT            PIC ZZZ,ZZZ,ZZ9.99-.
014400          05  FILLER                  PIC X(01) VALUE SPACES.
014500          05  D-MONTANT-TVA           PIC ZZZ,ZZZ,ZZ9.99-.
014600          05  FILLER                  PIC X(01) VALUE SPACES.
014700          05  D-TOTAL-TTC             PIC ZZZ,ZZZ,ZZ9.99-.
014800          05  FILLER                  PIC X(02) VALUE SPACES.
014900          05  D-STATUT                PIC X(09).
015000          05  FILLER                  PIC X(15) VALUE SPACES.
015100
015200      01  TOTAL-RULE-LINE.
015300          05  FILLER                  PIC X(117)
015400                  VALUE ALL "-".
015500          05  FILLER                  PIC X(15) VALUE SPACES.
015600
015700      01  TOTAL-LINE-1.
015800          05  FILLER                  PIC X(28)
015900                  VALUE "TOTAL ORDERS PROCESSED:".
016000          05  FILLER                  PIC X(04) VALUE SPACES.
016100          05  TL1-COUNT-PROCESSED     PIC ZZZ,ZZ9.
016200          05  FILLER                  PIC X(93) VALUE SPACES.
016300
016400      01  TOTAL-LINE-2.
016500          05  FILLER                  PIC X(28)
016600                  VALUE "TOTAL ORDERS REJECTED:".
016700          05  FILLER                  PIC X(04) VALUE SPACES.
016800          05  TL2-COUNT-REJECTED      PIC ZZZ,ZZ9.
016900          05  FILLER                  PIC X(93) VALUE SPACES.
017000
017100      01  TOTAL-LINE-3.
017200          05  FILLER                  PIC X(20)
017300                  VALUE "TOTAL SOUS-TOTAL:".
017400          05  FILLER                  PIC X(02) VALUE SPACES.
017500          05  TL3-SUM-SOUS-TOTAL      PIC ZZZ,ZZZ,ZZ9.99-.
017600          05  FILLER                  PIC X(95) VALUE SPACES.
017700
017800      01  TOTAL-LINE-4.
017900          05  FILLER                  PIC X(20)
018000                  VALUE "TOTAL REMISE:".
018100          05  FILLER                  PIC X(02) VALUE SPACES.
018200          05  TL4-SUM-REMISE          PIC ZZZ,ZZZ,ZZ9.99-.
018300          05  FILLER                  PIC X(95) VALUE SPACES.
018400
018500      01  TOTAL-LINE-5.
018600          05  FILLER                  PIC X(20)
018700                  VALUE "TOTAL TVA:".
018800          05  FILLER                  PIC X(02) VALUE SPACES.
018900          05  TL5-SUM-TVA             PIC ZZZ,ZZZ,ZZ9.99-.
019000          05  FILLER                  PIC X(95) VALUE SPACES.
019100
019200      01  TOTAL-LINE-6.
019300          05  FILLER                  PIC X(20)
019400                  VALUE "TOTAL TTC:".
019500          05  FILLER                  PIC X(02) VALUE SPACES.
019600          05  TL6-SUM-TTC             PIC ZZZ,ZZZ,ZZ9.99-.
019700          05  FILLER                  PIC X(95) VALUE SPACES.
019800
019900      01  W-PRINTED-LINES             PIC 99 COMP.
020000          88  PAGE-FULL               VALUE 55 THROUGH 99.
020050
020060*   HOLDS THE RUN'S TOTAL-TTC FIGURE A SECOND TIME SO THE OLD
020070*   DUMP-AND-DIFF UTILITY CAN SCAN IT AS PLAIN X-PICTURE BYTES
020080*   INSTEAD OF A SIGNED WORKING FIGURE.
020090      01  WS-RUN-CONTROL-TOTAL-AREA.
020100          05  WS-RUN-CONTROL-TOTAL   PIC S9(11)V99 VALUE ZERO.
020110          05  FILLER                  PIC X(01) VALUE SPACE.
020120      01  WS-RUN-CONTROL-TOTAL-R REDEFINES
020130          WS-RUN-CONTROL-TOTAL-AREA.
020140          05  WS-RUN-CONTROL-TOTAL-X PIC X(14).
020150
020200*----------------------------------------------------------------
020300
020400 PROCEDURE DIVISION.
020500
020600    OPEN I-O ORDER-MASTER.
020700    PERFORM FIND-HIGHEST-ORDER-ID THRU FIND-HIGHEST-ORDER-ID-EXIT.
020800
020900    PERFORM LOAD-PROMO-TABLE THRU LOAD-PROMO-TABLE-EXIT.
021000    PERFORM GET-CURRENT-DATE THRU GET-CURRENT-DATE-EXIT.
021100
021200    OPEN INPUT ORDER-LINES-IN.
021300    OPEN I-O CLIENT-MASTER.
021400    OPEN I-O PRODUCT-MASTER.
021500    OPEN OUTPUT ORDERS-OUT.
021600    OPEN OUTPUT ORDER-ITEMS-OUT.
021700    OPEN OUTPUT RUN-REPORT.
021800
021900    MOVE ZERO TO WS-ORDER-COUNT-PROCESSED.
022000    MOVE ZERO TO WS-ORDER-COUNT-REJECTED.
022100    MOVE ZERO TO WS-SUM-SOUS-TOTAL.
022200    MOVE ZERO TO WS-SUM-REMISE.
022300    MOVE ZERO TO WS-SUM-TVA.
022400    MOVE ZERO TO WS-SUM-TTC.
022500    MOVE ZERO TO TL-PAGE-NUMBER.
022600    MOVE 99 TO W-PRINTED-LINES.
022700
022800    MOVE "N" TO W-END-OF-FILE.
022900    PERFORM READ-ORDLIN-NEXT-RECORD.
023000    PERFORM 1000-PROCESS-ONE-ORDER UNTIL END-OF-FILE.
023100
023200    PERFORM 8200-PRINT-FINAL-TOTALS.
023300
023400    PERFORM REWRITE-PROMO-MASTER THRU REWRITE-PROMO-MASTER-EXIT.
023500
023600    CLOSE ORDER-MASTER.
023700    CLOSE ORDER-LINES-IN.
023800    CLOSE CLIENT-MASTER.
023900    CLOSE PRODUCT-MASTER.
024000    CLOSE ORDERS-OUT.
024100    CLOSE ORDER-ITEMS-OUT.
024200    CLOSE RUN-REPORT.
024300
024400    EXIT PROGRAM.
024500
024600    STOP RUN.
024700*----------------------------------------------------------------
024800
024900 READ-ORDLIN-NEXT-RECORD.
025000
025100    READ ORDER-LINES-IN
025200        AT END
025300            MOVE "Y" TO W-END-OF-FILE.
025400 READ-ORDLIN-NEXT-RECORD-EXIT.
025500    EXIT.
025600*----------------------------------------------------------------
025700
025800 1000-PROCESS-ONE-ORDER.
025900
026000*   BUFFERS ONE CONTROL GROUP OF LINES (SAME LINE-ORDER-SEQ) AND
026100*   PRICES THEM AS ONE ORDER.
026200    MOVE LINE-ORDER-SEQ  TO WS-CURRENT-ORDER-SEQ.
026300    MOVE LINE-CLIENT-ID  TO WS-CURRENT-CLIENT-ID.
026400    MOVE LINE-PROMO-CODE TO WS-CURRENT-PROMO-CODE.
026500    MOVE ZERO TO WS-LINE-COUNT.
026600    MOVE "N" TO W-ORDER-IS-REJECTED.
026700
026800    PERFORM 1050-BUFFER-ONE-LINE
026900        UNTIL END-OF-FILE
027000           OR LINE-ORDER-SEQ NOT EQUAL WS-CURRENT-ORDER-SEQ.
027100
027200    PERFORM 1200-PRICE-THE-ORDER.
027300 1000-PROCESS-ONE-ORDER-EXIT.
027400    EXIT.
027500*----------------------------------------------------------------
027600
027700 1050-BUFFER-ONE-LINE.
027800
027900    ADD 1 TO WS-LINE-COUNT.
028000    MOVE LINE-PRODUCT-ID TO WS-LT-PRODUCT-ID (WS-LINE-COUNT).
028100    MOVE LINE-QUANTITE   TO WS-LT-QUANTITE (WS-LINE-COUNT).
028200    PERFORM READ-ORDLIN-NEXT-RECORD.
028300 1050-BUFFER-ONE-LINE-EXIT.
028400    EXIT.
028500*----------------------------------------------------------------
028600
028700 1200-PRICE-THE-ORDER.
028800
028900    MOVE ZERO TO ORDER-SOUS-TOTAL.
029000    MOVE ZERO TO ORDER-REMISE-PROMO-PCT.
029100    MOVE ZERO TO ORDER-REMISE-PROMO-MONTANT.
029200    MOVE 20.00 TO ORDER-TAUX-TVA.
029300
029400    MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
029500    PERFORM LOOK-FOR-CLIENT-RECORD THRU
029600            LOOK-FOR-CLIENT-RECORD-EXIT.
029700
029800    IF NOT FOUND-RECORD
029900       MOVE "Y" TO W-ORDER-IS-REJECTED
030000    ELSE
030100       IF NOT CLIENT-ACTIVE
030200          MOVE "Y" TO W-ORDER-IS-REJECTED.
030300
030400    IF NOT ORDER-IS-REJECTED
030500       IF WS-LINE-COUNT EQUAL ZERO
030600          MOVE "Y" TO W-ORDER-IS-REJECTED.
030700
030800    IF NOT ORDER-IS-REJECTED
030900       PERFORM 1300-PRICE-ONE-LINE
031000           VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
031100           UNTIL WS-SUBSCRIPT-1 GREATER THAN WS-LINE-COUNT
031200              OR ORDER-IS-REJECTED.
031300
031400    IF NOT ORDER-IS-REJECTED
031500       PERFORM CALCULATE-LOYALTY-DISCOUNT-PCT THRU
031600               CALCULATE-LOYALTY-DISCOUNT-PCT-EXIT
031700       PERFORM CALCULATE-LOYALTY-DISCOUNT-AMOUNT THRU
031800               CALCULATE-LOYALTY-DISCOUNT-AMOUNT-EXIT.
031900
032000    IF NOT ORDER-IS-REJECTED
032100       IF WS-CURRENT-PROMO-CODE NOT EQUAL SPACES
032200          MOVE WS-CURRENT-PROMO-CODE TO WS-LOOKUP-PROMO-CODE
032300          PERFORM VALIDATE-PROMO-CODE THRU
032400                  VALIDATE-PROMO-CODE-EXIT
032500          IF NOT ORDER-IS-REJECTED
032600             PERFORM CALCULATE-PROMO-DISCOUNT-AMOUNT THRU
032700                     CALCULATE-PROMO-DISCOUNT-AMOUNT-EXIT
032800             PERFORM POST-PROMO-CODE-USE THRU
032900                     POST-PROMO-CODE-USE-EXIT.
033000
033100    IF NOT ORDER-IS-REJECTED
033200       PERFORM CALCULATE-ORDER-TOTALS THRU
033300               CALCULATE-ORDER-TOTALS-EXIT
033400       PERFORM GENERATE-ORDER-REFERENCE THRU
033500               GENERATE-ORDER-REFERENCE-EXIT
033600       MOVE WS-CURRENT-CLIENT-ID TO ORDER-CLIENT-ID
033700       MOVE CLIENT-TIER TO ORDER-CLIENT-TIER-AT-ORDER
033800       MOVE ZERO TO ORDER-CONFIRMED-AT
033900       MOVE ZERO TO ORDER-CANCELED-AT
034000       MOVE SPACES TO ORDER-NOTES
034100       PERFORM WRITE-NEW-ORDER-RECORD THRU
034200               WRITE-NEW-ORDER-RECORD-EXIT
034300       PERFORM 1400-WRITE-ITEM-LINES
034400           VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
034500           UNTIL WS-SUBSCRIPT-2 GREATER THAN WS-LINE-COUNT
034600       PERFORM ECHO-ORDER-TO-ORDERS-OUT THRU
034700               ECHO-ORDER-TO-ORDERS-OUT-EXIT
034800       ADD 1 TO WS-ORDER-COUNT-PROCESSED
034900       ADD ORDER-SOUS-TOTAL TO WS-SUM-SOUS-TOTAL
035000       ADD ORDER-REMISE-TOTALE TO WS-SUM-REMISE
035100       ADD ORDER-MONTANT-TVA TO WS-SUM-TVA
035200       ADD ORDER-TOTAL-TTC TO WS-SUM-TTC
035300       PERFORM 8100-PRINT-ORDER-LINE
035400    ELSE
035500       ADD 1 TO WS-ORDER-COUNT-REJECTED.
035600 1200-PRICE-THE-ORDER-EXIT.
035700    EXIT.
035800*----------------------------------------------------------------
035900
036000 1300-PRICE-ONE-LINE.
036100
036200    MOVE WS-LT-PRODUCT-ID (WS-SUBSCRIPT-1) TO
036300         WS-LOOKUP-PRODUCT-ID.
036400    PERFORM LOOK-FOR-PRODUCT-RECORD THRU
036500            LOOK-FOR-PRODUCT-RECORD-EXIT.
036600
036700    IF NOT FOUND-RECORD
036800       MOVE "Y" TO W-ORDER-IS-REJECTED
036900    ELSE
037000       IF PRODUCT-IS-DELETED
037100          MOVE "Y" TO W-ORDER-IS-REJECTED
037200       ELSE
037300          MOVE WS-LT-QUANTITE (WS-SUBSCRIPT-1) TO WS-LINE-QUANTITE
037400          MOVE PRODUCT-PRIX TO WS-LINE-PRIX-UNITAIRE
037500          PERFORM CALCULATE-LINE-TOTAL THRU
037600                  CALCULATE-LINE-TOTAL-EXIT
037700          ADD WS-LINE-TOTAL TO ORDER-SOUS-TOTAL
037800          MOVE PRODUCT-NOM TO WS-LT-PRODUCT-NOM (WS-SUBSCRIPT-1)
037900          MOVE PRODUCT-PRIX TO
038000               WS-LT-PRIX-UNITAIRE (WS-SUBSCRIPT-1)
038100          MOVE WS-LINE-TOTAL TO
038200               WS-LT-TOTAL-LIGNE (WS-SUBSCRIPT-1).
038300 1300-PRICE-ONE-LINE-EXIT.
038400    EXIT.
038500*----------------------------------------------------------------
038600
038700 1400-WRITE-ITEM-LINES.
038800
038900    MOVE ORDER-ID TO ITEM-ORDER-ID.
039000    MOVE WS-LT-PRODUCT-ID (WS-SUBSCRIPT-2) TO ITEM-PRODUCT-ID.
039100    MOVE WS-LT-PRODUCT-NOM (WS-SUBSCRIPT-2) TO ITEM-PRODUCT-NOM.
039200    MOVE WS-LT-QUANTITE (WS-SUBSCRIPT-2) TO ITEM-QUANTITE.
039300    MOVE WS-LT-PRIX-UNITAIRE (WS-SUBSCRIPT-2) TO
039400         ITEM-PRIX-UNITAIRE.
039500    MOVE WS-LT-TOTAL-LIGNE (WS-SUBSCRIPT-2) TO ITEM-TOTAL-LIGNE.
039600    WRITE ITMOUT-RECORD.
039700 1400-WRITE-ITEM-LINES-EXIT.
039800    EXIT.
039900*----------------------------------------------------------------
040000
040100 8000-PRINT-HEADINGS.
040200
040300    ADD 1 TO TL-PAGE-NUMBER.
040400    MOVE TITLE-LINE TO RUNRPT-RECORD.
040500    WRITE RUNRPT-RECORD BEFORE ADVANCING TOP-OF-FORM.
040600    MOVE HEADING-1 TO RUNRPT-RECORD.
040700    WRITE RUNRPT-RECORD BEFORE ADVANCING 2.
040800    MOVE HEADING-2 TO RUNRPT-RECORD.
040900    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
041000    MOVE 4 TO W-PRINTED-LINES.
041100 8000-PRINT-HEADINGS-EXIT.
041200    EXIT.
041300*----------------------------------------------------------------
041400
041500 8100-PRINT-ORDER-LINE.
041600
041700    IF PAGE-FULL
041800       PERFORM 8000-PRINT-HEADINGS.
041900
042000    MOVE ORDER-REFERENCE TO D-ORDER-REFERENCE.
042100    MOVE ORDER-CLIENT-ID TO D-CLIENT-ID.
042200    MOVE ORDER-SOUS-TOTAL TO D-SOUS-TOTAL.
042300    MOVE ORDER-REMISE-TOTALE TO D-REMISE-TOTALE.
042400    MOVE ORDER-MONTANT-HT TO D-MONTANT-HT.
042500    MOVE ORDER-MONTANT-TVA TO D-MONTANT-TVA.
042600    MOVE ORDER-TOTAL-TTC TO D-TOTAL-TTC.
042700    MOVE ORDER-STATUT TO D-STATUT.
042800
042900    MOVE DETAIL-LINE TO RUNRPT-RECORD.
043000    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
043100    ADD 1 TO W-PRINTED-LINES.
043200 8100-PRINT-ORDER-LINE-EXIT.
043300    EXIT.
043400*----------------------------------------------------------------
043500
043600 8200-PRINT-FINAL-TOTALS.
043700
043800    MOVE TOTAL-RULE-LINE TO RUNRPT-RECORD.
043900    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
044000
044100    MOVE WS-ORDER-COUNT-PROCESSED TO TL1-COUNT-PROCESSED.
044200    MOVE TOTAL-LINE-1 TO RUNRPT-RECORD.
044300    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
044400
044500    MOVE WS-ORDER-COUNT-REJECTED TO TL2-COUNT-REJECTED.
044600    MOVE TOTAL-LINE-2 TO RUNRPT-RECORD.
044700    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
044800
044900    MOVE WS-SUM-SOUS-TOTAL TO TL3-SUM-SOUS-TOTAL.
045000    MOVE TOTAL-LINE-3 TO RUNRPT-RECORD.
045100    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
045200
045300    MOVE WS-SUM-REMISE TO TL4-SUM-REMISE.
045400    MOVE TOTAL-LINE-4 TO RUNRPT-RECORD.
045500    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
045600
045700    MOVE WS-SUM-TVA TO TL5-SUM-TVA.
045800    MOVE TOTAL-LINE-5 TO RUNRPT-RECORD.
045900    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
046000
046100    MOVE WS-SUM-TTC TO TL6-SUM-TTC.
046150    MOVE WS-SUM-TTC TO WS-RUN-CONTROL-TOTAL.
046200    MOVE TOTAL-LINE-6 TO RUNRPT-RECORD.
046300    WRITE RUNRPT-RECORD BEFORE ADVANCING 1.
046400 8200-PRINT-FINAL-TOTALS-EXIT.
046500    EXIT.
046600*----------------------------------------------------------------
046700
046800 COPY "PLDATE.CBL".
046900 COPY "PLCLIENT.CBL".
047000 COPY "PLPRODCT.CBL".
047100 COPY "PLPROMO.CBL".
047200 COPY "PLORDER.CBL".
