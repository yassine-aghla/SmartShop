000100*----------------------------------------------------------------
000200* FDORDLIN.CBL  -  ORDER-ITEM-LINE INPUT RECORD.
000300*----------------------------------------------------------------
000400    FD  ORDER-LINES-IN
000500        LABEL RECORD STANDARD.
000600    01  ORDLIN-RECORD.
000700        05  LINE-ORDER-SEQ               PIC 9(09).
000800        05  LINE-CLIENT-ID                PIC 9(09).
000900        05  LINE-PROMO-CODE               PIC X(10).
001000        05  LINE-PRODUCT-ID               PIC 9(09).
001100        05  LINE-QUANTITE                 PIC 9(05).
001200        05  FILLER                        PIC X(18).
