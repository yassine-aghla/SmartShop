000100*----------------------------------------------------------------
000200* FDCACTIN.CBL  -  ORDER LIFECYCLE CONTROL-ACTION INPUT RECORD.
000300*----------------------------------------------------------------
000400    FD  CONFIRM-ACTIONS-IN
000500        LABEL RECORD STANDARD.
000600    01  CACTIN-RECORD.
000700        05  CACT-ORDER-ID                PIC 9(09).
000800        05  CACT-ACTION                  PIC X(01).
000900            88  CACT-IS-CANCEL           VALUE "C".
001000            88  CACT-IS-REJECT           VALUE "R".
001100        05  CACT-REASON                  PIC X(60).
001200        05  FILLER                       PIC X(10).
