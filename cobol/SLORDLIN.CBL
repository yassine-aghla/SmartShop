000100*----------------------------------------------------------------
000200* SLORDLIN.CBL  -  SELECT CLAUSE FOR ORDER-LINES-IN.
000300* ONE RECORD PER ORDER LINE, GROUPED BY LINE-ORDER-SEQ.
000400*----------------------------------------------------------------
000500    SELECT ORDER-LINES-IN
000600           ASSIGN TO ORDLININ
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS FS-ORDLIN.
