000100*----------------------------------------------------------------
000200* PLPAYMNT.CBL  -  payment posting paragraphs shared by
000300* payment-posting-engine.  PAYMENTS-OUT carries no key, so a
000400* run rebuilds the existing-payment count/total for one order by
000500* re-reading the whole file, the same "no ISAM on this field"
000600* workaround PLPROMO.CBL uses for PROMO-MASTER.
000700*----------------------------------------------------------------
000800 COUNT-EXISTING-PAYMENTS.
000900
001000    MOVE ZERO TO WS-PAY-EXISTING-COUNT.
001100    MOVE ZERO TO WS-PAY-EXISTING-TOTAL.
001200    MOVE "N" TO W-END-OF-FILE.
001300    OPEN INPUT PAYMENTS-OUT.
001400    PERFORM READ-PAYOUT-NEXT-RECORD.
001500    PERFORM TALLY-ONE-EXISTING-PAYMENT UNTIL END-OF-FILE.
001600    CLOSE PAYMENTS-OUT.
001700 COUNT-EXISTING-PAYMENTS-EXIT.
001800    EXIT.
001900
002000 READ-PAYOUT-NEXT-RECORD.
002100
002200    READ PAYMENTS-OUT
002300        AT END
002400            MOVE "Y" TO W-END-OF-FILE.
002500 READ-PAYOUT-NEXT-RECORD-EXIT.
002600    EXIT.
002700
002800 TALLY-ONE-EXISTING-PAYMENT.
002900
003000    IF PO-ORDER-ID EQUAL WS-LOOKUP-ORDER-ID
003100       ADD 1 TO WS-PAY-EXISTING-COUNT
003200       ADD PO-MONTANT TO WS-PAY-EXISTING-TOTAL.
003300    PERFORM READ-PAYOUT-NEXT-RECORD.
003400 TALLY-ONE-EXISTING-PAYMENT-EXIT.
003500    EXIT.
003600
003700 GENERATE-PAYMENT-REFERENCE.
003800
003900*   Prefix by payment type - RECU/CHQ/VIR/PAY - then orderid,
004000*   numero and a 4-digit run-scoped sequence counter - NO WALL-
004100*   CLOCK MILLIS ARE AVAILABLE TO THIS BATCH, SO THE COUNTER
004200*   STANDS IN FOR THAT SUFFIX.
004300    IF PO-TYPE EQUAL "ESPECES"
004400       MOVE "RECU" TO WS-PAY-REF-PREFIX
004500    ELSE
004600       IF PO-TYPE EQUAL "CHEQUE"
004700          MOVE "CHQ " TO WS-PAY-REF-PREFIX
004800       ELSE
004900          IF PO-TYPE EQUAL "VIREMENT"
005000             MOVE "VIR " TO WS-PAY-REF-PREFIX
005100          ELSE
005200             MOVE "PAY " TO WS-PAY-REF-PREFIX.
005300
005400    ADD 1 TO WS-PAY-REF-SEQ4.
005500    MOVE PO-ORDER-ID TO WS-PAY-REF-ORDER-ID.
005600    MOVE PO-NUMERO TO WS-PAY-REF-NUMERO.
005700    MOVE WS-PAY-REF-SEQ4 TO WS-PAY-REF-SEQ4-EDIT.
005800    MOVE WS-PAY-REFERENCE-FIELDS TO PO-REFERENCE.
005900 GENERATE-PAYMENT-REFERENCE-EXIT.
006000    EXIT.
006100
006200 REDERIVE-ORDER-BALANCE.
006300
006400*   THE BALANCE IS RE-DERIVED FROM EVERY POSTED PAYMENT FOR THE
006500*   ORDER, EN_ATTENTE INCLUDED, NOT JUST ENCAISSE ONES, PLUS
006550*   THIS RUN'S NEW PAYMENT.
006600    ADD WS-PAY-EXISTING-TOTAL PO-MONTANT
006700        GIVING ORDER-MONTANT-PAYE.
006800    COMPUTE ORDER-MONTANT-RESTANT ROUNDED =
006900            ORDER-TOTAL-TTC - ORDER-MONTANT-PAYE.
007000    IF ORDER-MONTANT-RESTANT LESS THAN ZERO
007100       MOVE ZERO TO ORDER-MONTANT-RESTANT.
007200 REDERIVE-ORDER-BALANCE-EXIT.
007300    EXIT.
