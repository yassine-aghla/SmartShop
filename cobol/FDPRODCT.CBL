000100*----------------------------------------------------------------
000200* FDPRODCT.CBL  -  PRODUCT-MASTER RECORD - PRICE AND STOCK ON
000300* HAND USED BY THE PRICING AND STOCK-POSTING ENGINES.
000400*----------------------------------------------------------------
000500    FD  PRODUCT-MASTER
000600        LABEL RECORD STANDARD.
000700    01  PRODUCT-RECORD.
000800        05  PRODUCT-ID                   PIC 9(09).
000900        05  PRODUCT-NOM                  PIC X(150).
001000        05  PRODUCT-PRIX                 PIC S9(10)V99.
001100        05  PRODUCT-STOCK                PIC S9(07).
001200        05  PRODUCT-DELETED              PIC X(01).
001300            88  PRODUCT-IS-DELETED       VALUE "Y".
001400            88  PRODUCT-IS-ORDERABLE     VALUE "N".
001500        05  FILLER                       PIC X(21).
