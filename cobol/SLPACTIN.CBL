000100*----------------------------------------------------------------
000200* SLPACTIN.CBL  -  SELECT CLAUSE FOR PAYMENT-ACTIONS-IN.
000300* CARRIES THE ENCAISSER/REJETER REQUESTS THE PAYMENT POSTING
000400* ENGINE HAS NO OTHER INPUT FILE FOR.  ADDED 08/04/2004 - TLC,
000500* REQ-0388.
000600*----------------------------------------------------------------
000700    SELECT PAYMENT-ACTIONS-IN
000800           ASSIGN TO PACTIN
000900           ORGANIZATION IS LINE SEQUENTIAL
001000           FILE STATUS IS FS-PACTIN.
