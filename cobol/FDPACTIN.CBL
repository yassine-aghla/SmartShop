000100*----------------------------------------------------------------
000200* FDPACTIN.CBL  -  PAYMENT-ACTION CONTROL INPUT RECORD.
000300*----------------------------------------------------------------
000400*   08/04/2004 TLC REQ-0388  ORIGINAL COPYBOOK WRITTEN - CARRIES
000500*   THE ENCAISSER/REJETER REQUESTS THE PAYMENT POSTING ENGINE
000600*   HAS NO OTHER INPUT FILE FOR, THE SAME SHORTFALL THE ORDER
000700*   LIFECYCLE ENGINE HAD FOR CANCEL/REJECT (SEE FDCACTIN.CBL).
000800    FD  PAYMENT-ACTIONS-IN
000900        LABEL RECORD STANDARD.
001000    01  PACTIN-RECORD.
001100        05  PACT-ORDER-ID                PIC 9(09).
001200        05  PACT-NUMERO                   PIC 9(05).
001300        05  PACT-ACTION                   PIC X(01).
001400            88  PACT-IS-ENCAISSER         VALUE "E".
001500            88  PACT-IS-REJETER           VALUE "R".
001600        05  FILLER                        PIC X(65).
